000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PWMATRX.
000400 AUTHOR. J R SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/20/90.
000700 DATE-COMPILED. 02/20/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          BUILDS AND VALIDATES ONE N BY N RECIPROCAL PAIRWISE
001300*          COMPARISON MATRIX ON THE SAATY 1-9 SCALE FOR THE
001400*          ROOM-RANKING SUITE. THE CALLER EITHER ASKS FOR ONE OF
001500*          THE FOUR FIXED DEFAULT MATRICES (MAIN CRITERIA, OR THE
001600*          COMFORT/HEALTH/USABILITY SUB-CRITERIA) OR SUPPLIES A
001700*          WEIGHT VECTOR AND GETS BACK THE RATIO MATRIX DERIVED
001800*          FROM IT. EIGENVEC IS CALLED NEXT TO TURN THE MATRIX
001900*          INTO PRIORITY WEIGHTS.
002000*
002100******************************************************************
002200* CHANGE LOG
002300* 1990-02-20 JRS TICKET RM-0021 INITIAL VERSION -- BUILDS THE     RM0021
002400* FOUR FIXED SAATY-SCALE DEFAULT MATRICES (MAIN, COMFORT, HEALTH, RM0021
002500* USABILITY) FOR THE PROTOTYPE COMFORT-INDEX RUN.                 RM0021
002600* 1993-11-19 RHL TICKET RM-0082 ROUNDED ALL COMPUTE STATEMENTS TO RM0082
002700* SIX DECIMALS PER AUDIT FINDING.                                 RM0082
002800* 1996-05-06 RHL TICKET RM-0159 ADDED BUILD-FROM-WEIGHTS MODE SO  RM0159
002900* A REQUESTER'S OWN CRITERION WEIGHTS CAN DRIVE THE COMPARISON    RM0159
003000* MATRIX INSTEAD OF THE FIXED DEFAULTS.                           RM0159
003100* 1998-09-08 MQT TICKET RM-0233 Y2K REMEDIATION -- NO DATE FIELDS RM0233
003200* IN THIS MODULE, REVIEWED AND SIGNED OFF ONLY.                   RM0233
003300* 2003-08-14 MQT TICKET RM-0377 CLAMPED BUILD-FROM-WEIGHTS RATIOS RM0377
003400* TO THE VALID SAATY RANGE 1/9 THROUGH 9 -- AN UNBOUNDED RATIO    RM0377
003500* WAS BLOWING UP THE EIGENVEC POWER ITERATION.                    RM0377
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000* WORKING FIELDS FOR RATIO CALCULATION AND CLAMPING.
005100******************************************************************
005200 01  WS-CALC-FIELDS.
005300     05  WS-RATIO               PIC S9(2)V9(6) COMP-3.
005400     05  WS-RECIPROCAL          PIC S9(2)V9(6) COMP-3.
005500     05  FILLER                 PIC X(10).
005600 01  WS-CALC-EDIT-AREA REDEFINES WS-CALC-FIELDS.
005700     05  WS-RATIO-X             PIC X(06).
005800     05  WS-RECIPROCAL-X        PIC X(06).
005900     05  FILLER                 PIC X(10).
006000
006100 01  WS-COUNTERS.
006200     05  WS-CALL-COUNT          PIC S9(7) COMP VALUE ZERO.
006300     05  WS-ROW-IDX             PIC S9(2) COMP.
006400     05  WS-COL-IDX             PIC S9(2) COMP.
006500 01  WS-COUNTERS-DISPLAY REDEFINES WS-COUNTERS.
006600     05  WS-CALL-COUNT-D        PIC S9(7).
006700     05  WS-ROW-IDX-D           PIC S9(2).
006800     05  WS-COL-IDX-D           PIC S9(2).
006900
007000******************************************************************
007100* THE SAATY SCALE RUNS 1/9 THROUGH 9 -- BUILD-FROM-WEIGHTS CLAMPS
007200* EVERY RATIO TO THIS WINDOW BEFORE IT GOES IN THE MATRIX.
007300******************************************************************
007400 01  WS-CLAMP-LIMITS.
007500     05  WS-CLAMP-LOW           PIC S9V9(6) COMP-3 VALUE 0.111111.
007600     05  WS-CLAMP-HIGH          PIC S9V9(6) COMP-3 VALUE 9.000000.
007700     05  FILLER                 PIC X(06).
007800 01  WS-CLAMP-LIMITS-EDIT REDEFINES WS-CLAMP-LIMITS.
007900     05  WS-CLAMP-LOW-X         PIC X(06).
008000     05  WS-CLAMP-HIGH-X        PIC X(06).
008100     05  FILLER                 PIC X(06).
008200
008300 LINKAGE SECTION.
008400******************************************************************
008500* PW-MATRIX-TBL IS A 10 BY 10 WORK AREA -- ONLY THE TOP LEFT
008600* PW-MATRIX-SIZE BY PW-MATRIX-SIZE CORNER IS MEANINGFUL ON
008700* RETURN.  CALLER ZEROES THE REST IF IT CARES.
008800******************************************************************
008900 01  PWMATRX-PARMS.
009000     05  PW-MODE-SW             PIC X(1).
009100         88  PW-BUILD-DEFAULT       VALUE "D".
009200         88  PW-BUILD-FROM-WEIGHTS  VALUE "W".
009300     05  PW-HIER-SW             PIC X(1).
009400         88  PW-HIER-MAIN           VALUE "M".
009500         88  PW-HIER-COMFORT        VALUE "C".
009600         88  PW-HIER-HEALTH         VALUE "H".
009700         88  PW-HIER-USABILITY      VALUE "U".
009800     05  PW-MATRIX-SIZE         PIC S9(2) COMP.
009900     05  PW-WEIGHT-TBL OCCURS 10 TIMES
010000         PIC S9V9(6) COMP-3.
010100     05  PW-MATRIX-TBL OCCURS 10 TIMES INDEXED BY PW-I.
010200         10  PW-MATRIX-ROW OCCURS 10 TIMES INDEXED BY PW-J
010300             PIC S9(2)V9(6) COMP-3.
010400     05  PW-RETURN-CD           PIC S9(4) COMP.
010500
010600 PROCEDURE DIVISION USING PWMATRX-PARMS.
010700
010800 000-MAINLINE.
010900     ADD 1 TO WS-CALL-COUNT.
011000     MOVE ZERO TO PW-RETURN-CD.
011100     PERFORM 900-ZERO-MATRIX-RTN THRU 900-EXIT.
011200     IF PW-BUILD-DEFAULT
011300         PERFORM 100-BUILD-DEFAULT-RTN THRU 100-EXIT
011400         GO TO 000-EXIT.
011500     IF PW-BUILD-FROM-WEIGHTS
011600         PERFORM 200-BUILD-FROM-WEIGHTS-RTN THRU 200-EXIT
011700         GO TO 000-EXIT.
011800     MOVE 8 TO PW-RETURN-CD.
011900 000-EXIT.
012000     GOBACK.
012100
012200******************************************************************
012300* 100-BUILD-DEFAULT-RTN -- LOADS ONE OF THE FOUR FIXED SAATY
012400* MATRICES DOCUMENTED IN THE SYSTEM'S BUSINESS-RULE WRITE-UP.
012500******************************************************************
012600 100-BUILD-DEFAULT-RTN.
012700     IF PW-HIER-MAIN
012800         PERFORM 110-LOAD-MAIN-RTN THRU 110-EXIT
012900         GO TO 100-EXIT.
013000     IF PW-HIER-COMFORT
013100         PERFORM 120-LOAD-COMFORT-RTN THRU 120-EXIT
013200         GO TO 100-EXIT.
013300     IF PW-HIER-HEALTH
013400         PERFORM 130-LOAD-HEALTH-RTN THRU 130-EXIT
013500         GO TO 100-EXIT.
013600     IF PW-HIER-USABILITY
013700         PERFORM 140-LOAD-USABILITY-RTN THRU 140-EXIT
013800         GO TO 100-EXIT.
013900     MOVE 8 TO PW-RETURN-CD.
014000 100-EXIT.
014100     EXIT.
014200
014300* 110-LOAD-MAIN-RTN -- ORDER IS COMFORT(1) HEALTH(2) USABILITY(3).
014400 110-LOAD-MAIN-RTN.
014500     MOVE 3 TO PW-MATRIX-SIZE.
014600     PERFORM 190-SET-DIAGONAL-RTN THRU 190-EXIT.
014700     MOVE 1 TO PW-I.  MOVE 2 TO PW-J.  MOVE 1.2 TO WS-RATIO.
014800     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
014900     MOVE 1 TO PW-I.  MOVE 3 TO PW-J.  MOVE 2.0 TO WS-RATIO.
015000     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
015100     MOVE 2 TO PW-I.  MOVE 3 TO PW-J.  MOVE 1.5 TO WS-RATIO.
015200     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
015300 110-EXIT.
015400     EXIT.
015500
015600* 120-LOAD-COMFORT-RTN -- ORDER IS TEMP(1) LIGHT(2) NOISE(3)
015700* HUMIDITY(4).
015800 120-LOAD-COMFORT-RTN.
015900     MOVE 4 TO PW-MATRIX-SIZE.
016000     PERFORM 190-SET-DIAGONAL-RTN THRU 190-EXIT.
016100     MOVE 1 TO PW-I.  MOVE 2 TO PW-J.  MOVE 2.0 TO WS-RATIO.
016200     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
016300     MOVE 1 TO PW-I.  MOVE 3 TO PW-J.  MOVE 2.0 TO WS-RATIO.
016400     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
016500     MOVE 1 TO PW-I.  MOVE 4 TO PW-J.  MOVE 3.0 TO WS-RATIO.
016600     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
016700     MOVE 2 TO PW-I.  MOVE 3 TO PW-J.  MOVE 1.0 TO WS-RATIO.
016800     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
016900     MOVE 2 TO PW-I.  MOVE 4 TO PW-J.  MOVE 2.0 TO WS-RATIO.
017000     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
017100     MOVE 3 TO PW-I.  MOVE 4 TO PW-J.  MOVE 2.0 TO WS-RATIO.
017200     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
017300 120-EXIT.
017400     EXIT.
017500
017600* 130-LOAD-HEALTH-RTN -- ORDER IS CO2(1) AIRQUALITY(2) VOC(3).
017700 130-LOAD-HEALTH-RTN.
017800     MOVE 3 TO PW-MATRIX-SIZE.
017900     PERFORM 190-SET-DIAGONAL-RTN THRU 190-EXIT.
018000     MOVE 1 TO PW-I.  MOVE 2 TO PW-J.  MOVE 2.0 TO WS-RATIO.
018100     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
018200     MOVE 1 TO PW-I.  MOVE 3 TO PW-J.  MOVE 2.0 TO WS-RATIO.
018300     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
018400     MOVE 2 TO PW-I.  MOVE 3 TO PW-J.  MOVE 1.5 TO WS-RATIO.
018500     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
018600 130-EXIT.
018700     EXIT.
018800
018900* 140-LOAD-USABILITY-RTN -- ORDER IS SEATING(1) EQUIPMENT(2)
019000* AVFACILITIES(3).
019100 140-LOAD-USABILITY-RTN.
019200     MOVE 3 TO PW-MATRIX-SIZE.
019300     PERFORM 190-SET-DIAGONAL-RTN THRU 190-EXIT.
019400     MOVE 1 TO PW-I.  MOVE 2 TO PW-J.  MOVE 2.0 TO WS-RATIO.
019500     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
019600     MOVE 1 TO PW-I.  MOVE 3 TO PW-J.  MOVE 3.0 TO WS-RATIO.
019700     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
019800     MOVE 2 TO PW-I.  MOVE 3 TO PW-J.  MOVE 2.0 TO WS-RATIO.
019900     PERFORM 195-SET-CELL-RTN THRU 195-EXIT.
020000 140-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400* 190-SET-DIAGONAL-RTN / 195-SET-CELL-RTN -- SHARED HELPERS.
020500* 195 SETS CELL (PW-I,PW-J) TO WS-RATIO AND THE MIRROR CELL
020600* (PW-J,PW-I) TO ITS RECIPROCAL, HOLDING THE MATRIX RECIPROCAL.
020700******************************************************************
020800 190-SET-DIAGONAL-RTN.
020900     SET PW-I TO 1.
021000     PERFORM 191-SET-ONE-DIAG THRU 191-EXIT
021100         VARYING PW-I FROM 1 BY 1 UNTIL PW-I > PW-MATRIX-SIZE.
021200 190-EXIT.
021300     EXIT.
021400 191-SET-ONE-DIAG.
021500     MOVE 1 TO PW-MATRIX-ROW (PW-I, PW-I).
021600 191-EXIT.
021700     EXIT.
021800
021900 195-SET-CELL-RTN.
022000     MOVE WS-RATIO TO PW-MATRIX-ROW (PW-I, PW-J).
022100     COMPUTE WS-RECIPROCAL ROUNDED = 1 / WS-RATIO.
022200     MOVE WS-RECIPROCAL TO PW-MATRIX-ROW (PW-J, PW-I).
022300 195-EXIT.
022400     EXIT.
022500
022600******************************************************************
022700* 200-BUILD-FROM-WEIGHTS-RTN -- CELL (I,J) = WEIGHT(I)/WEIGHT(J),
022800* CLAMPED TO THE SAATY WINDOW, FOR EVERY I NOT EQUAL TO J.
022900******************************************************************
023000 200-BUILD-FROM-WEIGHTS-RTN.
023100     PERFORM 190-SET-DIAGONAL-RTN THRU 190-EXIT.
023200     PERFORM 210-BUILD-ONE-ROW THRU 210-EXIT
023300         VARYING PW-I FROM 1 BY 1 UNTIL PW-I > PW-MATRIX-SIZE.
023400 200-EXIT.
023500     EXIT.
023600
023700 210-BUILD-ONE-ROW.
023800     PERFORM 220-BUILD-ONE-CELL THRU 220-EXIT
023900         VARYING PW-J FROM 1 BY 1 UNTIL PW-J > PW-MATRIX-SIZE.
024000 210-EXIT.
024100     EXIT.
024200
024300 220-BUILD-ONE-CELL.
024400     IF PW-I = PW-J
024500         GO TO 220-EXIT.
024600     IF PW-WEIGHT-TBL (PW-J) = 0
024700         MOVE WS-CLAMP-HIGH TO WS-RATIO
024800     ELSE
024900         COMPUTE WS-RATIO ROUNDED =
025000             PW-WEIGHT-TBL (PW-I) / PW-WEIGHT-TBL (PW-J).
025100     IF WS-RATIO < WS-CLAMP-LOW
025200         MOVE WS-CLAMP-LOW TO WS-RATIO.
025300     IF WS-RATIO > WS-CLAMP-HIGH
025400         MOVE WS-CLAMP-HIGH TO WS-RATIO.
025500     MOVE WS-RATIO TO PW-MATRIX-ROW (PW-I, PW-J).
025600 220-EXIT.
025700     EXIT.
025800
025900******************************************************************
026000* 900-ZERO-MATRIX-RTN -- CLEARS THE FULL 10 BY 10 WORK AREA
026100* BEFORE EITHER BUILD PATH RUNS.
026200******************************************************************
026300 900-ZERO-MATRIX-RTN.
026400     PERFORM 910-ZERO-ONE-ROW THRU 910-EXIT
026500         VARYING PW-I FROM 1 BY 1 UNTIL PW-I > 10.
026600 900-EXIT.
026700     EXIT.
026800 910-ZERO-ONE-ROW.
026900     PERFORM 920-ZERO-ONE-CELL THRU 920-EXIT
027000         VARYING PW-J FROM 1 BY 1 UNTIL PW-J > 10.
027100 910-EXIT.
027200     EXIT.
027300 920-ZERO-ONE-CELL.
027400     MOVE ZERO TO PW-MATRIX-ROW (PW-I, PW-J).
027500 920-EXIT.
027600     EXIT.
