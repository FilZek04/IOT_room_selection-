000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCOREMAP.
000400 AUTHOR. J R SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/89.
000700 DATE-COMPILED. 06/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CONVERTS ONE RAW FACILITY OR SENSOR VALUE INTO A
001300*          ZERO-TO-ONE SUITABILITY SCORE FOR THE ROOM-RANKING
001400*          SUITE. THE CALLER SELECTS THE MAPPING STYLE (CENTERED
001500*          BAND, LOWER-IS-BETTER BAND, SEATING RATIO, EQUIPMENT
001600*          RATIO, OR AV-FACILITY) AND SUPPLIES THE BAND EDGES
001700*          THAT APPLY TO THE CRITERION BEING SCORED. CALLED ONCE
001800*          PER LEAF, PER ROOM, OUT OF AHPENG.
001900*
002000******************************************************************
002100* CHANGE LOG
002200* 1989-06-14 JRS TICKET RM-0001 INITIAL VERSION -- CENTERED AND   RM0001
002300* LOWER-IS-BETTER BAND MAPPINGS, FIVE ENVIRONMENTAL CRITERIA.     RM0001
002400* 1991-03-02 JRS TICKET RM-0038 ADDED SEATING-CAPACITY AND        RM0038
002500* EQUIPMENT RATIO MAPPINGS FOR THE USABILITY BRANCH.              RM0038
002600* 1993-11-19 RHL TICKET RM-0082 ADDED AV-FACILITIES BOOLEAN       RM0082
002700* MAPPING. ROUNDED ALL COMPUTE STATEMENTS TO SIX DECIMALS PER     RM0082
002800* AUDIT FINDING -- SEE AGGREG CHANGE LOG SAME TICKET.             RM0082
002900* 1998-09-08 MQT TICKET RM-0233 Y2K REMEDIATION -- TIMESTAMP      RM0233
003000* FIELDS ELSEWHERE IN THE SUITE EXPANDED TO FOUR-DIGIT YEARS; NO  RM0233
003100* DATE FIELDS IN THIS MODULE, REVIEWED AND SIGNED OFF ONLY.       RM0233
003200* 2004-01-27 MQT TICKET RM-0401 CLAMPED THE ACCEPTABLE-BAND TAIL  RM0401
003300* RATIO TO 1 BEFORE SCORING -- RAW SENSOR SPIKES WERE DRIVING     RM0401
003400* SCORES BELOW ZERO ON THE OLD FORMULA.                           RM0401
003500* 2009-05-11 CRA TICKET RM-0517 ADDED RETURN-CODE 8 FOR AN        RM0517
003600* UNRECOGNIZED MAPPING-STYLE SWITCH INSTEAD OF FALLING THROUGH.   RM0517
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100* WORKING SCORE-CALCULATION FIELDS -- EACH CARRIED IN PACKED
005200* DECIMAL TO SIX PLACES WHILE THE BAND ARITHMETIC RUNS, PER
005300* THE 1993 AUDIT FINDING (SEE CHANGE LOG).
005400******************************************************************
005500 01  WS-CALC-FIELDS.
005600     05  WS-RATIO               PIC S9(3)V9(6) COMP-3.
005700     05  WS-TEMP-SCORE          PIC S9V9(6)    COMP-3.
005800     05  WS-RANGE-DIVISOR       PIC S9(5)V9(4) COMP-3.
005900     05  WS-CLAMP-SW            PIC X(1).
006000         88  WS-CLAMP-HIGH          VALUE "H".
006100         88  WS-CLAMP-NONE          VALUE " ".
006200     05  FILLER                 PIC X(10).
006300
006400******************************************************************
006500* DUMP-EDIT VIEWS OF THE PACKED WORKING FIELDS -- KEPT SO A
006600* 0C7/0C4 DATA-EXCEPTION DUMP CAN BE READ WITHOUT UNPACKING
006700* BY HAND AT THE OPERATOR'S DESK.
006800******************************************************************
006900 01  WS-RATIO-EDIT-AREA REDEFINES WS-CALC-FIELDS.
007000     05  WS-RATIO-X             PIC X(6).
007100     05  WS-TEMP-SCORE-X        PIC X(5).
007200     05  WS-RANGE-DIVISOR-X     PIC X(6).
007300     05  FILLER                 PIC X(11).
007400
007500 01  WS-COUNTERS.
007600     05  WS-CALL-COUNT          PIC S9(7) COMP VALUE ZERO.
007700     05  WS-ERROR-COUNT         PIC S9(7) COMP VALUE ZERO.
007800 01  WS-COUNTERS-DISPLAY REDEFINES WS-COUNTERS.
007900     05  WS-CALL-COUNT-D        PIC S9(7).
008000     05  WS-ERROR-COUNT-D       PIC S9(7).
008100
008200 01  WS-BAND-WORK-AREA.
008300     05  WS-BAND-LOW-EDGE       PIC S9(5)V9(4) COMP-3.
008400     05  WS-BAND-HIGH-EDGE      PIC S9(5)V9(4) COMP-3.
008500     05  FILLER                 PIC X(06).
008600 01  WS-BAND-WORK-REDEF REDEFINES WS-BAND-WORK-AREA.
008700     05  WS-BAND-LOW-EDGE-X     PIC X(06).
008800     05  WS-BAND-HIGH-EDGE-X    PIC X(06).
008900     05  FILLER                 PIC X(06).
009000
009100 LINKAGE SECTION.
009200******************************************************************
009300* SM-MAP-STYLE TELLS US WHICH BAND FORMULA TO RUN.  THE SAME
009400* FOUR NUMERIC SLOTS ARE REUSED FOR DIFFERENT MEANINGS BY THE
009500* SEATING/EQUIPMENT/AV STYLES -- SEE REMARKS ABOVE EACH RTN.
009600******************************************************************
009700 01  SCOREMAP-PARMS.
009800     05  SM-MAP-STYLE           PIC X(1).
009900         88  SM-CENTERED            VALUE "C".
010000         88  SM-LOWER-IS-BETTER     VALUE "L".
010100         88  SM-SEATING-RATIO       VALUE "S".
010200         88  SM-EQUIPMENT-RATIO     VALUE "E".
010300         88  SM-AV-FACILITY         VALUE "A".
010400     05  SM-RAW-VALUE           PIC S9(5)V9(4) COMP-3.
010500     05  SM-REQUIRED-SW         PIC X(1).
010600         88  SM-IS-REQUIRED         VALUE "Y".
010700         88  SM-NOT-REQUIRED        VALUE "N" " ".
010800     05  SM-OPT-MIN             PIC S9(5)V9(4) COMP-3.
010900     05  SM-OPT-MAX             PIC S9(5)V9(4) COMP-3.
011000     05  SM-ACC-MIN             PIC S9(5)V9(4) COMP-3.
011100     05  SM-ACC-MAX             PIC S9(5)V9(4) COMP-3.
011200     05  SM-SCORE-OUT           PIC S9V9(6)    COMP-3.
011300     05  SM-RETURN-CD           PIC S9(4) COMP.
011400
011500 PROCEDURE DIVISION USING SCOREMAP-PARMS.
011600
011700 000-MAINLINE.
011800     ADD 1 TO WS-CALL-COUNT.
011900     MOVE ZERO TO SM-RETURN-CD.
012000     IF SM-CENTERED
012100         PERFORM 100-CENTERED-RTN THRU 100-EXIT
012200     ELSE
012300         IF SM-LOWER-IS-BETTER
012400             PERFORM 200-LOWERBEST-RTN THRU 200-EXIT
012500         ELSE
012600             IF SM-SEATING-RATIO
012700                 PERFORM 300-SEATING-RTN THRU 300-EXIT
012800             ELSE
012900                 IF SM-EQUIPMENT-RATIO
013000                     PERFORM 400-EQUIPMENT-RTN THRU 400-EXIT
013100                 ELSE
013200                     IF SM-AV-FACILITY
013300                         PERFORM 500-AVFACIL-RTN THRU 500-EXIT
013400                     ELSE
013500                         ADD 1 TO WS-ERROR-COUNT
013600                         MOVE 8 TO SM-RETURN-CD.
013700     GOBACK.
013800
013900******************************************************************
014000* 100-CENTERED-RTN -- TEMPERATURE, HUMIDITY AND LIGHT ALL USE
014100* THIS BAND SHAPE: FULL CREDIT INSIDE THE OPTIMAL BAND, A
014200* LINEAR TAPER OUT TO THE ACCEPTABLE EDGES, AND A SHRINKING
014300* CREDIT BEYOND THE ACCEPTABLE EDGES DOWN TO ZERO.
014400******************************************************************
014500 100-CENTERED-RTN.
014600     IF SM-RAW-VALUE >= SM-OPT-MIN AND SM-RAW-VALUE <= SM-OPT-MAX
014700         MOVE 1 TO SM-SCORE-OUT
014800         GO TO 100-EXIT.
014900     IF SM-RAW-VALUE >= SM-ACC-MIN AND SM-RAW-VALUE < SM-OPT-MIN
015000         COMPUTE SM-SCORE-OUT ROUNDED =
015100             0.5 + 0.5 * (SM-RAW-VALUE - SM-ACC-MIN) /
015200             (SM-OPT-MIN - SM-ACC-MIN)
015300         GO TO 100-EXIT.
015400     IF SM-RAW-VALUE > SM-OPT-MAX AND SM-RAW-VALUE <= SM-ACC-MAX
015500         COMPUTE SM-SCORE-OUT ROUNDED =
015600             1 - 0.5 * (SM-RAW-VALUE - SM-OPT-MAX) /
015700             (SM-ACC-MAX - SM-OPT-MAX)
015800         GO TO 100-EXIT.
015900     IF SM-RAW-VALUE < SM-ACC-MIN
016000         COMPUTE WS-RATIO ROUNDED = (SM-ACC-MIN - SM-RAW-VALUE) /
016100             (SM-ACC-MAX - SM-ACC-MIN)
016200         GO TO 100-TAIL-RTN.
016300     COMPUTE WS-RATIO ROUNDED =
016400         (SM-RAW-VALUE - SM-ACC-MAX) / (SM-ACC-MAX - SM-ACC-MIN).
016500 100-TAIL-RTN.
016600* 2004 AUDIT -- CLAMP THE TAIL RATIO AT 1 BEFORE SCORING.
016700     IF WS-RATIO > 1
016800         MOVE 1 TO WS-RATIO.
016900     COMPUTE SM-SCORE-OUT ROUNDED = 0.5 * (1 - WS-RATIO).
017000     IF SM-SCORE-OUT < 0
017100         MOVE 0 TO SM-SCORE-OUT.
017200 100-EXIT.
017300     EXIT.
017400
017500******************************************************************
017600* 200-LOWERBEST-RTN -- CO2, NOISE, VOC AND AIR-QUALITY ALL
017700* WANT A LOW READING.  FULL CREDIT AT OR BELOW THE OPTIMAL
017800* CEILING, TAPERING TO ZERO PAST THE ACCEPTABLE CEILING.
017900******************************************************************
018000 200-LOWERBEST-RTN.
018100     IF SM-RAW-VALUE <= SM-OPT-MAX
018200         MOVE 1 TO SM-SCORE-OUT
018300         GO TO 200-EXIT.
018400     IF SM-RAW-VALUE <= SM-ACC-MAX
018500         COMPUTE SM-SCORE-OUT ROUNDED =
018600             1 - 0.5 * (SM-RAW-VALUE - SM-OPT-MAX) /
018700             (SM-ACC-MAX - SM-OPT-MAX)
018800         GO TO 200-EXIT.
018900     COMPUTE WS-RATIO ROUNDED =
019000         (SM-RAW-VALUE - SM-ACC-MAX) / SM-ACC-MAX.
019100     IF WS-RATIO > 1
019200         MOVE 1 TO WS-RATIO.
019300     COMPUTE SM-SCORE-OUT ROUNDED = 0.5 * (1 - WS-RATIO).
019400     IF SM-SCORE-OUT < 0
019500         MOVE 0 TO SM-SCORE-OUT.
019600 200-EXIT.
019700     EXIT.
019800
019900******************************************************************
020000* 300-SEATING-RTN -- SM-RAW-VALUE CARRIES THE ROOM'S SEATING
020100* CAPACITY, SM-OPT-MIN CARRIES THE REQUESTER'S MINIMUM.  A
020200* ROOM RIGHT-SIZED TO THE PARTY SCORES BEST; A CAVERNOUS ROOM
020300* IS MARKED DOWN A LITTLE.
020400******************************************************************
020500 300-SEATING-RTN.
020600     IF SM-OPT-MIN NOT > 0
020700         IF SM-RAW-VALUE > 0
020800             MOVE 1 TO SM-SCORE-OUT
020900         ELSE
021000             MOVE 0.5 TO SM-SCORE-OUT
021100         GO TO 300-EXIT.
021200     COMPUTE WS-RATIO ROUNDED = SM-RAW-VALUE / SM-OPT-MIN.
021300     IF WS-RATIO < 0.5
021400         MOVE 0 TO SM-SCORE-OUT
021500         GO TO 300-EXIT.
021600     IF WS-RATIO < 0.8
021700         COMPUTE SM-SCORE-OUT ROUNDED =
021800             0.5 + (WS-RATIO - 0.5) * (0.5 / 0.3)
021900         GO TO 300-EXIT.
022000     IF WS-RATIO NOT > 1.5
022100         MOVE 1 TO SM-SCORE-OUT
022200         GO TO 300-EXIT.
022300     COMPUTE SM-SCORE-OUT ROUNDED = 1 - (WS-RATIO - 1.5) * 0.1.
022400     IF SM-SCORE-OUT < 0.5
022500         MOVE 0.5 TO SM-SCORE-OUT.
022600 300-EXIT.
022700     EXIT.
022800
022900******************************************************************
023000* 400-EQUIPMENT-RTN -- SM-RAW-VALUE CARRIES THE COMPUTER
023100* COUNT, SM-OPT-MIN CARRIES THE REQUESTER'S MINIMUM COUNT.
023200******************************************************************
023300 400-EQUIPMENT-RTN.
023400     IF SM-OPT-MIN = 0
023500         MOVE 1 TO SM-SCORE-OUT
023600         GO TO 400-EXIT.
023700     IF SM-RAW-VALUE = 0
023800         MOVE 0 TO SM-SCORE-OUT
023900         GO TO 400-EXIT.
024000     COMPUTE WS-RATIO ROUNDED = SM-RAW-VALUE / SM-OPT-MIN.
024100     IF WS-RATIO NOT < 1
024200         MOVE 1 TO SM-SCORE-OUT
024300     ELSE
024400         MOVE WS-RATIO TO SM-SCORE-OUT.
024500 400-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900* 500-AVFACIL-RTN -- SM-RAW-VALUE IS 1 WHEN THE ROOM HAS THE
025000* FACILITY (PROJECTOR), ZERO WHEN IT DOES NOT.  SM-REQUIRED-SW
025100* CARRIES THE REQUESTER'S Y/N/SPACE FLAG.
025200******************************************************************
025300 500-AVFACIL-RTN.
025400     IF SM-IS-REQUIRED
025500         IF SM-RAW-VALUE = 1
025600             MOVE 1 TO SM-SCORE-OUT
025700         ELSE
025800             MOVE 0 TO SM-SCORE-OUT
025900     ELSE
026000         IF SM-RAW-VALUE = 1
026100             MOVE 1 TO SM-SCORE-OUT
026200         ELSE
026300             MOVE 0.8 TO SM-SCORE-OUT.
026400 500-EXIT.
026500     EXIT.
