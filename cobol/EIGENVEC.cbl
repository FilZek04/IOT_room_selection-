000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EIGENVEC.
000400 AUTHOR. J R SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/05/90.
000700 DATE-COMPILED. 03/05/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          DERIVES SAATY PRIORITY WEIGHTS FROM ONE PAIRWISE
001300*          COMPARISON MATRIX BUILT BY PWMATRX. USES THE
001400*          POWER-ITERATION METHOD: REPEATEDLY MULTIPLY THE MATRIX
001500*          BY THE CURRENT WEIGHT VECTOR AND RENORMALIZE, WHICH
001600*          CONVERGES ON THE PRINCIPAL EIGENVECTOR FOR ANY
001700*          POSITIVE RECIPROCAL MATRIX. ALSO COMPUTES LAMBDA-MAX,
001800*          THE CONSISTENCY INDEX (CI) AND THE CONSISTENCY RATIO
001900*          (CR) SO THE CALLER CAN TELL WHETHER THE COMPARISON SET
002000*          MAKES SENSE.
002100*
002200******************************************************************
002300* CHANGE LOG
002400* 1990-03-05 JRS TICKET RM-0022 INITIAL VERSION -- TEN-PASS POWER RM0022
002500* ITERATION FOR THE PRINCIPAL EIGENVECTOR, NO CONSISTENCY CHECK   RM0022
002600* YET.                                                            RM0022
002700* 1992-07-16 JRS TICKET RM-0061 ADDED LAMBDA-MAX, CI AND CR       RM0061
002800* AGAINST THE STANDARD RANDOM-INDEX TABLE SO AN INCONSISTENT SET  RM0061
002900* OF COMPARISONS CAN BE FLAGGED BACK TO THE REQUESTER.            RM0061
003000* 1993-11-19 RHL TICKET RM-0082 ROUNDED ALL COMPUTE STATEMENTS TO RM0082
003100* SIX DECIMALS PER AUDIT FINDING.                                 RM0082
003200* 1998-09-08 MQT TICKET RM-0233 Y2K REMEDIATION -- NO DATE FIELDS RM0233
003300* IN THIS MODULE, REVIEWED AND SIGNED OFF ONLY.                   RM0233
003400* 2005-06-30 MQT TICKET RM-0449 RAISED THE ITERATION COUNT FROM   RM0449
003500* TEN TO TWENTY FIVE PASSES -- THE OLD TEN-PASS CUTOFF LEFT THE   RM0449
003600* FOUR-CRITERION COMFORT MATRIX SHORT OF CONVERGENCE.             RM0449
003700* 2009-05-11 CRA TICKET RM-0517 SIZE N OF 1 OR 2 NOW SKIPS THE    RM0517
003800* CONSISTENCY CHECK ENTIRELY AND REPORTS CR ZERO / CONSISTENT, AS RM0517
003900* THE RANDOM-INDEX TABLE HAS NO ENTRY BELOW N=3.                  RM0517
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400* WS-VECTOR AND WS-NEXT-VECTOR PING-PONG ACROSS EACH POWER-
005500* ITERATION PASS; WS-COL-SUMS HOLDS THE COLUMN TOTALS USED TO
005600* NORMALIZE THE MATRIX BEFORE THE FIRST PASS.
005700******************************************************************
005800 01  WS-ITERATE-FIELDS.
005900     05  WS-VECTOR OCCURS 10 TIMES PIC S9V9(6) COMP-3.
006000     05  WS-NEXT-VECTOR OCCURS 10 TIMES PIC S9V9(6) COMP-3.
006100     05  WS-COL-SUMS OCCURS 10 TIMES PIC S9(3)V9(6) COMP-3.
006200     05  WS-VECTOR-TOTAL        PIC S9(3)V9(6) COMP-3.
006300     05  FILLER                 PIC X(08).
006400 01  WS-ITERATE-EDIT-AREA REDEFINES WS-ITERATE-FIELDS.
006500     05  FILLER                 PIC X(240).
006600     05  WS-VECTOR-TOTAL-X      PIC X(09).
006700     05  FILLER                 PIC X(08).
006800
006900******************************************************************
007000* WS-CONSISTENCY-FIELDS CARRIES LAMBDA-MAX, CI AND CR THROUGH
007100* THE 200-CONSISTENCY-RTN ARITHMETIC.
007200******************************************************************
007300 01  WS-CONSISTENCY-FIELDS.
007400     05  WS-AW-PRODUCT          PIC S9(3)V9(6) COMP-3.
007500     05  WS-RATIO-SUM           PIC S9(3)V9(6) COMP-3.
007600     05  WS-LAMBDA-MAX          PIC S9(3)V9(6) COMP-3.
007700     05  WS-CI                  PIC S9V9(6)    COMP-3.
007800     05  WS-RI                  PIC S9V99      COMP-3.
007900     05  FILLER                 PIC X(06).
008000 01  WS-CONSISTENCY-EDIT REDEFINES WS-CONSISTENCY-FIELDS.
008100     05  WS-AW-PRODUCT-X        PIC X(09).
008200     05  WS-RATIO-SUM-X         PIC X(09).
008300     05  WS-LAMBDA-MAX-X        PIC X(09).
008400     05  WS-CI-X                PIC X(05).
008500     05  WS-RI-X                PIC X(03).
008600     05  FILLER                 PIC X(06).
008700
008800******************************************************************
008900* RI-TABLE -- SAATY'S STANDARD RANDOM-CONSISTENCY-INDEX TABLE,
009000* INDEXED BY MATRIX SIZE.  RI(1) AND RI(2) ARE UNUSED (N <= 2
009100* SKIPS THE CONSISTENCY CHECK) BUT FILLED WITH ZERO TO KEEP THE
009200* TABLE INDEXABLE FROM 1.
009300******************************************************************
009400 01  WS-RI-TABLE-VALUES.
009500     05  FILLER PIC S9V99 VALUE 0.00.
009600     05  FILLER PIC S9V99 VALUE 0.00.
009700     05  FILLER PIC S9V99 VALUE 0.58.
009800     05  FILLER PIC S9V99 VALUE 0.90.
009900     05  FILLER PIC S9V99 VALUE 1.12.
010000     05  FILLER PIC S9V99 VALUE 1.24.
010100     05  FILLER PIC S9V99 VALUE 1.32.
010200     05  FILLER PIC S9V99 VALUE 1.41.
010300     05  FILLER PIC S9V99 VALUE 1.45.
010400     05  FILLER PIC S9V99 VALUE 1.49.
010500 01  WS-RI-TABLE REDEFINES WS-RI-TABLE-VALUES.
010600     05  WS-RI-ENTRY PIC S9V99 COMP-3 OCCURS 10 TIMES
010700         INDEXED BY WS-RI-IDX.
010800
010900 01  WS-COUNTERS.
011000     05  WS-CALL-COUNT          PIC S9(7) COMP VALUE ZERO.
011100     05  WS-PASS-COUNT          PIC S9(4) COMP VALUE ZERO.
011200     05  WS-ROW-IDX             PIC S9(2) COMP.
011300     05  WS-COL-IDX             PIC S9(2) COMP.
011400 01  WS-COUNTERS-DISPLAY REDEFINES WS-COUNTERS.
011500     05  WS-CALL-COUNT-D        PIC S9(7).
011600     05  WS-PASS-COUNT-D        PIC S9(4).
011700     05  WS-ROW-IDX-D           PIC S9(2).
011800     05  WS-COL-IDX-D           PIC S9(2).
011900
012000 LINKAGE SECTION.
012100 01  EIGENVEC-PARMS.
012200     05  EV-MATRIX-SIZE         PIC S9(2) COMP.
012300     05  EV-MATRIX-TBL OCCURS 10 TIMES INDEXED BY EV-I.
012400         10  EV-MATRIX-ROW OCCURS 10 TIMES INDEXED BY EV-J
012500             PIC S9(2)V9(6) COMP-3.
012600     05  EV-WEIGHT-TBL OCCURS 10 TIMES PIC S9V9(6) COMP-3.
012700     05  EV-LAMBDA-MAX-OUT      PIC S9(3)V9(6) COMP-3.
012800     05  EV-CI-OUT              PIC S9V9(6) COMP-3.
012900     05  EV-CR-OUT              PIC S9V9(6) COMP-3.
013000     05  EV-CONSISTENT-SW       PIC X(1).
013100         88  EV-IS-CONSISTENT       VALUE "Y".
013200         88  EV-NOT-CONSISTENT      VALUE "N".
013300     05  EV-RETURN-CD           PIC S9(4) COMP.
013400
013500 PROCEDURE DIVISION USING EIGENVEC-PARMS.
013600
013700 000-MAINLINE.
013800     ADD 1 TO WS-CALL-COUNT.
013900     MOVE ZERO TO EV-RETURN-CD.
014000     IF EV-MATRIX-SIZE < 1 OR EV-MATRIX-SIZE > 10
014100         MOVE 8 TO EV-RETURN-CD
014200         GO TO 000-EXIT.
014300     PERFORM 100-POWER-ITERATE-RTN THRU 100-EXIT.
014400     PERFORM 200-CONSISTENCY-RTN THRU 200-EXIT.
014500 000-EXIT.
014600     GOBACK.
014700
014800******************************************************************
014900* 100-POWER-ITERATE-RTN -- STARTS FROM AN EQUAL-WEIGHT VECTOR AND
015000* RUNS TWENTY FIVE MULTIPLY-AND-RENORMALIZE PASSES, WHICH IS MORE
015100* THAN ENOUGH TO CONVERGE FOR A MATRIX THIS SMALL.
015200******************************************************************
015300 100-POWER-ITERATE-RTN.
015400     PERFORM 110-INIT-VECTOR THRU 110-EXIT
015500         VARYING EV-I FROM 1 BY 1 UNTIL EV-I > EV-MATRIX-SIZE.
015600     MOVE ZERO TO WS-PASS-COUNT.
015700 100-PASS-LOOP.
015800     ADD 1 TO WS-PASS-COUNT.
015900     PERFORM 120-MULTIPLY-ROW THRU 120-EXIT
016000         VARYING EV-I FROM 1 BY 1 UNTIL EV-I > EV-MATRIX-SIZE.
016100     PERFORM 130-NORMALIZE-RTN THRU 130-EXIT.
016200     PERFORM 140-COPY-VECTOR THRU 140-EXIT
016300         VARYING EV-I FROM 1 BY 1 UNTIL EV-I > EV-MATRIX-SIZE.
016400     IF WS-PASS-COUNT < 25
016500         GO TO 100-PASS-LOOP.
016600     PERFORM 150-STORE-WEIGHTS THRU 150-EXIT
016700         VARYING EV-I FROM 1 BY 1 UNTIL EV-I > EV-MATRIX-SIZE.
016800 100-EXIT.
016900     EXIT.
017000
017100 110-INIT-VECTOR.
017200     COMPUTE WS-VECTOR (EV-I) ROUNDED = 1 / EV-MATRIX-SIZE.
017300 110-EXIT.
017400     EXIT.
017500
017600 120-MULTIPLY-ROW.
017700     MOVE ZERO TO WS-NEXT-VECTOR (EV-I).
017800     PERFORM 125-MULTIPLY-CELL THRU 125-EXIT
017900         VARYING EV-J FROM 1 BY 1 UNTIL EV-J > EV-MATRIX-SIZE.
018000 120-EXIT.
018100     EXIT.
018200 125-MULTIPLY-CELL.
018300     COMPUTE WS-NEXT-VECTOR (EV-I) ROUNDED =
018400         WS-NEXT-VECTOR (EV-I) +
018500         (EV-MATRIX-ROW (EV-I, EV-J) * WS-VECTOR (EV-J)).
018600 125-EXIT.
018700     EXIT.
018800
018900 130-NORMALIZE-RTN.
019000     MOVE ZERO TO WS-VECTOR-TOTAL.
019100     PERFORM 135-ADD-ONE-ENTRY THRU 135-EXIT
019200         VARYING EV-I FROM 1 BY 1 UNTIL EV-I > EV-MATRIX-SIZE.
019300     IF WS-VECTOR-TOTAL = 0
019400         MOVE 1 TO WS-VECTOR-TOTAL.
019500 130-EXIT.
019600     EXIT.
019700 135-ADD-ONE-ENTRY.
019800     ADD WS-NEXT-VECTOR (EV-I) TO WS-VECTOR-TOTAL.
019900 135-EXIT.
020000     EXIT.
020100
020200 140-COPY-VECTOR.
020300     COMPUTE WS-VECTOR (EV-I) ROUNDED =
020400         WS-NEXT-VECTOR (EV-I) / WS-VECTOR-TOTAL.
020500 140-EXIT.
020600     EXIT.
020700
020800* 150-STORE-WEIGHTS -- NEGATE-IF-NEGATIVE GUARD: A DEGENERATE
020900* MATRIX CAN CONVERGE TO THE NEGATIVE OF THE PRINCIPAL VECTOR.
021000 150-STORE-WEIGHTS.
021100     IF WS-VECTOR (EV-I) < 0
021200         COMPUTE EV-WEIGHT-TBL (EV-I) ROUNDED =
021300             WS-VECTOR (EV-I) * -1
021400     ELSE
021500         MOVE WS-VECTOR (EV-I) TO EV-WEIGHT-TBL (EV-I).
021600 150-EXIT.
021700     EXIT.
021800
021900******************************************************************
022000* 200-CONSISTENCY-RTN -- LAMBDA-MAX IS THE MEAN, OVER EACH ROW I,
022100* OF (MATRIX TIMES WEIGHT)-SUB-I DIVIDED BY WEIGHT-SUB-I.  CI AND
022200* CR FOLLOW THE STANDARD SAATY FORMULAS.  N OF 1 OR 2 HAS NO
022300* RANDOM-INDEX ENTRY SO IS TREATED AS AUTOMATICALLY CONSISTENT.
022400******************************************************************
022500 200-CONSISTENCY-RTN.
022600     IF EV-MATRIX-SIZE < 3
022700         MOVE ZERO TO EV-CI-OUT EV-CR-OUT
022800         MOVE EV-MATRIX-SIZE TO EV-LAMBDA-MAX-OUT
022900         SET EV-IS-CONSISTENT TO TRUE
023000         GO TO 200-EXIT.
023100     MOVE ZERO TO WS-RATIO-SUM.
023200     PERFORM 210-ROW-RATIO-RTN THRU 210-EXIT
023300         VARYING EV-I FROM 1 BY 1 UNTIL EV-I > EV-MATRIX-SIZE.
023400     COMPUTE WS-LAMBDA-MAX ROUNDED =
023500         WS-RATIO-SUM / EV-MATRIX-SIZE.
023600     MOVE WS-LAMBDA-MAX TO EV-LAMBDA-MAX-OUT.
023700     COMPUTE WS-CI ROUNDED =
023800         (WS-LAMBDA-MAX - EV-MATRIX-SIZE) / (EV-MATRIX-SIZE - 1).
023900     MOVE WS-CI TO EV-CI-OUT.
024000     SET WS-RI-IDX TO EV-MATRIX-SIZE.
024100     MOVE WS-RI-ENTRY (WS-RI-IDX) TO WS-RI.
024200     COMPUTE EV-CR-OUT ROUNDED = WS-CI / WS-RI.
024300     IF EV-CR-OUT < 0.10
024400         SET EV-IS-CONSISTENT TO TRUE
024500     ELSE
024600         SET EV-NOT-CONSISTENT TO TRUE.
024700 200-EXIT.
024800     EXIT.
024900
025000* 210-ROW-RATIO-RTN -- ADDS (A.W)-SUB-I / W-SUB-I TO THE RUNNING
025100* TOTAL, USING THE ROW INDEX ITSELF WHEN THE WEIGHT IS ESSENTIALLY
025200* ZERO SO A DIVIDE-BY-ZERO NEVER REACHES THE HARDWARE.
025300 210-ROW-RATIO-RTN.
025400     MOVE ZERO TO WS-AW-PRODUCT.
025500     PERFORM 215-AW-CELL-RTN THRU 215-EXIT
025600         VARYING EV-J FROM 1 BY 1 UNTIL EV-J > EV-MATRIX-SIZE.
025700     IF EV-WEIGHT-TBL (EV-I) > 0.0000000001
025800         COMPUTE WS-RATIO-SUM ROUNDED =
025900             WS-RATIO-SUM + (WS-AW-PRODUCT / EV-WEIGHT-TBL (EV-I))
026000     ELSE
026100         ADD EV-MATRIX-SIZE TO WS-RATIO-SUM.
026200 210-EXIT.
026300     EXIT.
026400 215-AW-CELL-RTN.
026500     COMPUTE WS-AW-PRODUCT ROUNDED =
026600         WS-AW-PRODUCT +
026700         (EV-MATRIX-ROW (EV-I, EV-J) * EV-WEIGHT-TBL (EV-J)).
026800 215-EXIT.
026900     EXIT.
