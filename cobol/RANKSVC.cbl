000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RANKSVC.
000400 AUTHOR. M Q TRAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/08/21.
000700 DATE-COMPILED. 02/08/21.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          MAIN DRIVER FOR THE IOT ROOM-SELECTION SYSTEM. ONE RUN
001300*          READS ONE REQUEST RECORD, LOADS THE CANDIDATE ROOMS,
001400*          THEIR LATEST SENSOR READINGS AND THEIR CALENDAR
001500*          BOOKINGS INTO WORKING STORAGE, APPLIES THE REQUESTER'S
001600*          HARD FACILITY REQUIREMENTS AND TIME WINDOW, BUILDS THE
001700*          SAATY COMPARISON MATRICES FOR THE REQUESTER'S OWN
001800*          CRITERION WEIGHTS THROUGH PWMATRX AND EIGENVEC, SCORES
001900*          EACH SURVIVING ROOM THROUGH AHPENG, BLENDS IN THE
002000*          AVAILABILITY WEIGHT, AND WRITES THE RANKED REPORT TO
002100*          RANKRPT.
002200*
002300******************************************************************
002400* CHANGE LOG
002500* 2021-02-08 MQT TICKET RM-0589 INITIAL VERSION -- DRIVES THE     RM0589
002600* WHOLE ROOM-RANKING RUN FROM A SINGLE REQUEST RECORD: LOADS THE  RM0589
002700* ROOM TABLE, BUILDS THE SAATY WEIGHTS, SCORES AND RANKS THE      RM0589
002800* SURVIVING ROOMS, AND PRINTS THE REPORT.                         RM0589
002900* 2021-09-03 MQT TICKET RM-0602 SENSOR READINGS NOW CARRY A       RM0602
003000* SIGN-LEADING VALUE AND AN ISO TIMESTAMP --                      RM0602
003100* 060-LOAD-SENSOR-READINGS REWRITTEN TO KEEP ONLY THE LATEST 10   RM0602
003200* PER ROOM/SENSOR.                                                RM0602
003300* 2021-11-15 MQT TICKET RM-0618 ADDED VOC AND AIRQUALITY TO THE   RM0618
003400* SENSOR LOAD STEP WHEN THOSE SENSORS WENT INTO SERVICE.          RM0618
003500* 2022-01-21 MQT TICKET RM-0640 WEIGHTS SUMMARY SECTION OF THE    RM0640
003600* REPORT NOW PRINTS A CONSISTENCY OK/FAIL COLUMN FOR EACH         RM0640
003700* COMPARISON MATRIX.                                              RM0640
003800* 2022-06-30 DKP TICKET RM-0651 SUB AND GLOBAL WEIGHTS FOR ALL    RM0651
003900* TEN LEAF CRITERIA NOW PRINT ON THE WEIGHTS SUMMARY, NOT JUST    RM0651
004000* THE THREE MAIN CRITERIA.                                        RM0651
004100* 2023-03-11 DKP TICKET RM-0689 RANKING DETAIL NOW SORTS ON THE   RM0689
004200* AVAILABILITY-BLENDED SCORE RATHER THAN THE RAW AHP SCORE, PER   RM0689
004300* THE AVAILABILITY-WEIGHT BUSINESS RULE.                          RM0689
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500         ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT ROOMFAC
005800     ASSIGN TO UT-S-ROOMFAC
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS ROOMFAC-STATUS.
006100
006200     SELECT SENSORS
006300     ASSIGN TO UT-S-SENSORS
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS SENSORS-STATUS.
006600
006700     SELECT CALEVTS
006800     ASSIGN TO UT-S-CALEVTS
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS CALEVTS-STATUS.
007100
007200     SELECT REQUEST
007300     ASSIGN TO UT-S-REQUEST
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS REQUEST-STATUS.
007600
007700     SELECT RANKRPT
007800     ASSIGN TO UT-S-RANKRPT
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS RANKRPT-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500         RECORDING MODE IS F
008600         LABEL RECORDS ARE STANDARD
008700         RECORD CONTAINS 130 CHARACTERS
008800         BLOCK CONTAINS 0 RECORDS
008900         DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC  PIC X(130).
009100
009200* INPUT FILE -- ONE RECORD PER CANDIDATE ROOM, LOADED ENTIRELY
009300* INTO THE ROOM TABLE BY 050-LOAD-ROOMFAC-TABLE.
009400 FD  ROOMFAC
009500         RECORDING MODE IS F
009600         LABEL RECORDS ARE STANDARD
009700         RECORD CONTAINS 80 CHARACTERS
009800         BLOCK CONTAINS 0 RECORDS
009900         DATA RECORD IS RF-ROOM-FACILITY-RECORD.
010000 COPY ROOMFAC.
010100
010200* INPUT FILE -- SORTED BY ROOM NAME, SENSOR TYPE, THEN TIMESTAMP
010300* DESCENDING.  060-LOAD-SENSOR-READINGS KEEPS ONLY THE LATEST
010400* UP TO 10 READINGS PER ROOM/SENSOR GROUP.
010500 FD  SENSORS
010600         RECORDING MODE IS F
010700         LABEL RECORDS ARE STANDARD
010800         RECORD CONTAINS 80 CHARACTERS
010900         BLOCK CONTAINS 0 RECORDS
011000         DATA RECORD IS SR-SENSOR-READING-RECORD.
011100 COPY SENSREC.
011200
011300* INPUT FILE -- ONE RECORD PER CALENDAR BOOKING ON A ROOM.
011400 FD  CALEVTS
011500         RECORDING MODE IS F
011600         LABEL RECORDS ARE STANDARD
011700         RECORD CONTAINS 80 CHARACTERS
011800         BLOCK CONTAINS 0 RECORDS
011900         DATA RECORD IS CE-CALENDAR-EVENT-RECORD.
012000 COPY CALEVT.
012100
012200* INPUT FILE -- NORMALLY ONE RECORD PER RUN.  READ UNTIL END OF
012300* FILE LIKE ANY OTHER INPUT FILE ON THIS SHOP'S BATCH JOBS.
012400 FD  REQUEST
012500         RECORDING MODE IS F
012600         LABEL RECORDS ARE STANDARD
012700         RECORD CONTAINS 80 CHARACTERS
012800         BLOCK CONTAINS 0 RECORDS
012900         DATA RECORD IS RQ-REQUEST-RECORD.
013000 COPY REQREC.
013100
013200* OUTPUT FILE -- THE RANKED-ROOM REPORT.  132-COLUMN PRINT LINES
013300* ARE MOVED IN FROM RANKOUT BEFORE EACH WRITE.
013400 FD  RANKRPT
013500         RECORDING MODE IS F
013600         LABEL RECORDS ARE STANDARD
013700         RECORD CONTAINS 132 CHARACTERS
013800         BLOCK CONTAINS 0 RECORDS
013900         DATA RECORD IS RANKRPT-REC.
014000 01  RANKRPT-REC  PIC X(132).
014100
014200 WORKING-STORAGE SECTION.
014300 01  FILE-STATUS-CODES.
014400     05  ROOMFAC-STATUS          PIC X(2).
014500         88  ROOMFAC-OK                 VALUE "00".
014600     05  SENSORS-STATUS          PIC X(2).
014700         88  SENSORS-OK                 VALUE "00".
014800     05  CALEVTS-STATUS          PIC X(2).
014900         88  CALEVTS-OK                 VALUE "00".
015000     05  REQUEST-STATUS          PIC X(2).
015100         88  REQUEST-OK                 VALUE "00".
015200     05  RANKRPT-STATUS          PIC X(2).
015300         88  RANKRPT-OK                 VALUE "00".
015400
015500******************************************************************
015600* THE IN-MEMORY ROOM TABLE -- SEE ROOMTAB REMARKS.  BUILT BY
015700* 050/060/070 BELOW, SCORED BY AHPENG, RANKED BY 700.
015800******************************************************************
015900 COPY ROOMTAB.
016000
016100* THE IN-MEMORY CALENDAR TABLE -- ONE ENTRY PER BOOKING, BUILT
016200* BY 070-LOAD-CALENDAR-TABLE AND SCANNED BY 300-AVAILABILITY-
016300* RTN FOR EACH CANDIDATE ROOM.
016400 01  WS-CALENDAR-TABLE.
016500     05  CE-TABLE-COUNT           PIC 9(3) COMP.
016600     05  CE-ENTRY OCCURS 500 TIMES INDEXED BY CE-IDX.
016700         10  CE-TBL-ROOM-NAME          PIC X(20).
016800         10  CE-TBL-STATUS             PIC X(10).
016900             88  CE-TBL-CONFIRMED             VALUE "CONFIRMED".
017000         10  CE-TBL-START               PIC X(19).
017100         10  CE-TBL-END                 PIC X(19).
017200         10  FILLER                     PIC X(4).
017300 01  WS-CALENDAR-TABLE-EDIT REDEFINES WS-CALENDAR-TABLE.
017400     05  FILLER                  PIC X(34003).
017500
017600* WORKING FIELDS FOR THE CONTROL-BREAK SENSOR LOAD STEP -- SEE
017700* 060-LOAD-SENSOR-READINGS AND ITS 065/068/069 SUB-PARAGRAPHS.
017800 01  WS-SENSOR-ACCUM-FLDS.
017900     05  WS-SENS-PRIOR-ROOM       PIC X(20).
018000     05  WS-SENS-PRIOR-TYPE       PIC X(15).
018100     05  WS-SENS-ACCUM            PIC S9(8)V99 COMP-3.
018200     05  WS-SENS-ACCUM-CNT        PIC 9(2) COMP.
018300     05  FILLER                  PIC X(10).
018400
018500* WEIGHT-DERIVATION WORK FIELDS -- SEE 400-BUILD-WEIGHTS-RTN AND
018600* ITS 405/406/410/420/430/440/450 SUB-PARAGRAPHS.
018700 01  WS-WEIGHT-DERIVATION.
018800     05  WS-RAW-COMFORT-W         PIC S9(2)V9(6) COMP-3.
018900     05  WS-RAW-HEALTH-W          PIC S9(2)V9(6) COMP-3.
019000     05  WS-RAW-USABILITY-W       PIC S9(2)V9(6) COMP-3.
019100     05  WS-FLOOR-TEMP            PIC S9(2)V9(6) COMP-3.
019200     05  WS-FLOOR-HUMIDITY        PIC S9(2)V9(6) COMP-3.
019300     05  WS-FLOOR-SOUND           PIC S9(2)V9(6) COMP-3.
019400     05  WS-FLOOR-CO2             PIC S9(2)V9(6) COMP-3.
019500     05  WS-FLOOR-FACILITIES      PIC S9(2)V9(6) COMP-3.
019600     05  WS-SIX-WEIGHT-SUM        PIC S9(2)V9(6) COMP-3.
019700     05  WS-AVAIL-SHARE           PIC S9V9(6) COMP-3.
019800     05  FILLER                  PIC X(10).
019900 01  WS-WEIGHT-DERIVATION-EDIT REDEFINES WS-WEIGHT-DERIVATION.
020000     05  FILLER                  PIC X(77).
020100
020200* ONE ROW PER CRITERION FOR THE WEIGHTS SUMMARY SECTION OF THE
020300* REPORT -- 3 MAIN ROWS THEN THE 10 LEAVES IN THE FIXED ORDER.
020400 01  WS-SUMMARY-TBL.
020500     05  WS-SUMM-ENTRY OCCURS 13 TIMES INDEXED BY WS-SUMM-IDX.
020600         10  WS-SUMM-NAME              PIC X(14).
020700         10  WS-SUMM-WEIGHT            PIC S9V9(6) COMP-3.
020800         10  WS-SUMM-GLOBAL-WT         PIC S9V9(6) COMP-3.
020900         10  WS-SUMM-CR                PIC S9V9(6) COMP-3.
021000         10  WS-SUMM-CR-OK-SW          PIC X(1).
021100             88  WS-SUMM-CR-OK                VALUE "Y".
021200 01  WS-SUMMARY-TBL-EDIT REDEFINES WS-SUMMARY-TBL.
021300     05  FILLER                  PIC X(442).
021400
021500* THE SORT/RANK WORK TABLE -- HOLDS THE ROOM-TABLE SUBSCRIPT OF
021600* EACH ROOM THAT PASSED THE HARD FILTER, IN RANKED ORDER AFTER
021700* 700-RANK-AND-SORT-RTN RUNS.
021800 01  WS-RANK-WORK-TBL.
021900     05  WS-RANK-COUNT            PIC 9(3) COMP.
022000     05  WS-RANK-ENTRY OCCURS 100 TIMES INDEXED BY WS-RANK-IDX.
022100         10  WS-RANK-ROOM-IDX           PIC 9(3) COMP.
022200
022300 01  FLAGS-AND-SWITCHES.
022400     05  MORE-ROOMFAC-SW         PIC X(1) VALUE "Y".
022500         88  NO-MORE-ROOMFAC            VALUE "N".
022600     05  MORE-SENSORS-SW         PIC X(1) VALUE "Y".
022700         88  NO-MORE-SENSORS            VALUE "N".
022800     05  MORE-CALEVTS-SW         PIC X(1) VALUE "Y".
022900         88  NO-MORE-CALEVTS            VALUE "N".
023000     05  MORE-REQUEST-SW         PIC X(1) VALUE "Y".
023100         88  NO-MORE-REQUEST            VALUE "N".
023200     05  WS-ALL-CONSISTENT-SW    PIC X(1) VALUE "Y".
023300         88  WS-ALL-CONSISTENT          VALUE "Y".
023400     05  WS-SWAP-MADE-SW         PIC X(1) VALUE "N".
023500         88  WS-SWAP-MADE               VALUE "Y".
023600     05  FILLER                  PIC X(10).
023700
023800 01  MISC-WS-FLDS.
023900     05  PARA-NAME                PIC X(24) VALUE SPACES.
024000     05  RETURN-CD                PIC S9(4) COMP VALUE ZERO.
024100     05  FILLER                  PIC X(10).
024200 01  MISC-WS-FLDS-EDIT REDEFINES MISC-WS-FLDS.
024300     05  FILLER                  PIC X(38).
024400
024500 01  WS-CURRENT-DATE.
024600     05  WS-CD-YYYY               PIC 9(4).
024700     05  WS-CD-MM                 PIC 9(2).
024800     05  WS-CD-DD                 PIC 9(2).
024900 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE PIC 9(8).
025000
025100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025200     05  WS-ROOMS-READ            PIC 9(5) COMP.
025300     05  WS-ROOMS-FILTERED        PIC 9(5) COMP.
025400     05  WS-ROOMS-RANKED          PIC 9(5) COMP.
025500     05  WS-SENSORS-READ          PIC 9(7) COMP.
025600     05  WS-CALEVTS-READ          PIC 9(7) COMP.
025700     05  WS-REQUEST-COUNT         PIC 9(5) COMP.
025800     05  WS-PAGE-NBR              PIC 9(3) COMP VALUE ZERO.
025900     05  WS-I                     PIC 9(3) COMP.
026000     05  WS-J                     PIC 9(3) COMP.
026100     05  WS-TEMP-SWAP             PIC 9(3) COMP.
026200 01  COUNTERS-DISPLAY REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
026300     05  FILLER                  PIC X(33).
026400
026500 77  WS-CALL-COUNT              PIC S9(7) COMP VALUE ZERO.
026600 77  WS-MATRIX-CALL-SW          PIC X(1) VALUE SPACE.
026700
026800 COPY ABENDREC.
026900
027000* LOCAL WORKING COPY OF PWMATRX'S LINKAGE -- SEE PWMATRX REMARKS.
027100 01  PWMATRX-PARMS.
027200     05  PW-MODE-SW             PIC X(1).
027300         88  PW-BUILD-DEFAULT           VALUE "D".
027400         88  PW-BUILD-FROM-WEIGHTS      VALUE "W".
027500     05  PW-HIER-SW             PIC X(1).
027600         88  PW-HIER-MAIN               VALUE "M".
027700         88  PW-HIER-COMFORT            VALUE "C".
027800         88  PW-HIER-HEALTH             VALUE "H".
027900         88  PW-HIER-USABILITY          VALUE "U".
028000     05  PW-MATRIX-SIZE         PIC S9(2) COMP.
028100     05  PW-WEIGHT-TBL OCCURS 10 TIMES
028200         PIC S9V9(6) COMP-3.
028300     05  PW-MATRIX-TBL OCCURS 10 TIMES INDEXED BY PW-I.
028400         10  PW-MATRIX-ROW OCCURS 10 TIMES INDEXED BY PW-J
028500             PIC S9(2)V9(6) COMP-3.
028600     05  PW-RETURN-CD           PIC S9(4) COMP.
028700
028800* LOCAL WORKING COPY OF EIGENVEC'S LINKAGE -- SEE EIGENVEC
028900* REMARKS.  EV-MATRIX-TBL IS LOADED FROM PW-MATRIX-TBL BY A
029000* STRAIGHT GROUP MOVE -- SAME SHAPE, DIFFERENT PREFIX.
029100 01  EIGENVEC-PARMS.
029200     05  EV-MATRIX-SIZE         PIC S9(2) COMP.
029300     05  EV-MATRIX-TBL OCCURS 10 TIMES INDEXED BY EV-I.
029400         10  EV-MATRIX-ROW OCCURS 10 TIMES INDEXED BY EV-J
029500             PIC S9(2)V9(6) COMP-3.
029600     05  EV-WEIGHT-TBL OCCURS 10 TIMES
029700         PIC S9V9(6) COMP-3.
029800     05  EV-LAMBDA-MAX-OUT      PIC S9(3)V9(6) COMP-3.
029900     05  EV-CI-OUT              PIC S9V9(6) COMP-3.
030000     05  EV-CR-OUT              PIC S9V9(6) COMP-3.
030100     05  EV-CONSISTENT-SW       PIC X(1).
030200         88  EV-IS-CONSISTENT           VALUE "Y".
030300         88  EV-NOT-CONSISTENT          VALUE "N".
030400     05  EV-RETURN-CD           PIC S9(4) COMP.
030500
030600* LOCAL WORKING COPY OF AHPENG'S CONTROL-PARMS LINKAGE -- THE
030700* ROOM-ENTRY HALF OF AHPENG'S LINKAGE IS NOT MIRRORED HERE; THE
030800* CALL PASSES RT-ROOM-ENTRY(RT-IDX) DIRECTLY.
030900 01  AHPENG-CONTROL-PARMS.
031000     05  AH-REQUIRED-SEATS         PIC 9(4).
031100     05  AH-REQUIRED-COMPUTERS     PIC 9(1).
031200     05  AH-REQUIRED-PROJECTOR-SW  PIC X(1).
031300         88  AH-PROJECTOR-REQUIRED        VALUE "Y".
031400     05  AH-MAIN-WEIGHTS.
031500         10  AH-W-COMFORT                 PIC S9V9(6) COMP-3.
031600         10  AH-W-HEALTH                  PIC S9V9(6) COMP-3.
031700         10  AH-W-USABILITY               PIC S9V9(6) COMP-3.
031800     05  AH-COMFORT-SUB-WEIGHTS.
031900         10  AH-W-TEMPERATURE             PIC S9V9(6) COMP-3.
032000         10  AH-W-LIGHTING                PIC S9V9(6) COMP-3.
032100         10  AH-W-NOISE                   PIC S9V9(6) COMP-3.
032200         10  AH-W-HUMIDITY                PIC S9V9(6) COMP-3.
032300     05  AH-HEALTH-SUB-WEIGHTS.
032400         10  AH-W-CO2                     PIC S9V9(6) COMP-3.
032500         10  AH-W-AIRQUALITY              PIC S9V9(6) COMP-3.
032600         10  AH-W-VOC                     PIC S9V9(6) COMP-3.
032700     05  AH-USABILITY-SUB-WEIGHTS.
032800         10  AH-W-SEATCAP                 PIC S9V9(6) COMP-3.
032900         10  AH-W-EQUIPMENT               PIC S9V9(6) COMP-3.
033000         10  AH-W-AVFACIL                 PIC S9V9(6) COMP-3.
033100     05  AH-AGGREGATOR-SW         PIC X(1).
033200         88  AH-USE-WEIGHTED-SUM          VALUE "S".
033300         88  AH-USE-WEIGHTED-PRODUCT      VALUE "P".
033400         88  AH-USE-COMBINED              VALUE "C".
033500     05  AH-RETURN-CD             PIC S9(4) COMP.
033600
033700* THE WEIGHTS-SUMMARY AND RANKING REPORT PRINT LINES.
033800 COPY RANKOUT.
033900
034000 PROCEDURE DIVISION.
034100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034200     PERFORM 100-MAINLINE THRU 100-EXIT
034300         UNTIL NO-MORE-REQUEST.
034400     PERFORM 999-CLEANUP THRU 999-EXIT.
034500     MOVE +0 TO RETURN-CODE.
034600     GOBACK.
034700
034800******************************************************************
034900* 000-HOUSEKEEPING -- OPENS FILES, LOADS THE ROOM, SENSOR AND
035000* CALENDAR TABLES, AND PRIMES THE READ OF THE REQUEST FILE.
035100******************************************************************
035200 000-HOUSEKEEPING.
035300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035400     DISPLAY "******** BEGIN JOB RANKSVC ********".
035500     ACCEPT WS-CURRENT-DATE-X FROM DATE YYYYMMDD.
035600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-ROOM-TABLE,
035700         WS-CALENDAR-TABLE, WS-SUMMARY-TBL, WS-RANK-WORK-TBL.
035800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035900     PERFORM 050-LOAD-ROOMFAC-TABLE THRU 050-EXIT.
036000     IF RT-ROOM-COUNT = 0
036100         MOVE "EMPTY ROOM FACILITY FILE" TO ABEND-REASON
036200         GO TO 1000-ABEND-RTN.
036300     PERFORM 060-LOAD-SENSOR-READINGS THRU 060-EXIT.
036400     PERFORM 070-LOAD-CALENDAR-TABLE THRU 070-EXIT.
036500     PERFORM 080-LOAD-STATS-RTN THRU 080-EXIT.
036600     PERFORM 900-READ-REQUEST THRU 900-EXIT.
036700     IF NO-MORE-REQUEST
036800         MOVE "EMPTY REQUEST FILE" TO ABEND-REASON
036900         GO TO 1000-ABEND-RTN.
037000 000-EXIT.
037100     EXIT.
037200
037300 100-MAINLINE.
037400     MOVE "100-MAINLINE" TO PARA-NAME.
037500     PERFORM 200-HARD-FILTER-RTN THRU 200-EXIT.
037600     PERFORM 300-AVAILABILITY-RTN THRU 300-EXIT.
037700     PERFORM 400-BUILD-WEIGHTS-RTN THRU 400-EXIT.
037800     PERFORM 500-SCORE-ROOMS-RTN THRU 500-EXIT.
037900     PERFORM 600-BLEND-AVAIL-RTN THRU 600-EXIT.
038000     PERFORM 700-RANK-AND-SORT-RTN THRU 700-EXIT.
038100     PERFORM 800-WRITE-REPORT-RTN THRU 800-EXIT.
038200     PERFORM 900-READ-REQUEST THRU 900-EXIT.
038300 100-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700* 050-LOAD-ROOMFAC-TABLE -- READS EVERY ROOM ON ROOMFAC INTO THE
038800* ROOM TABLE, UP TO THE 100-ROOM MAXIMUM.
038900******************************************************************
039000 050-LOAD-ROOMFAC-TABLE.
039100     MOVE "050-LOAD-ROOMFAC-TABLE" TO PARA-NAME.
039200     MOVE ZERO TO RT-ROOM-COUNT.
039300     PERFORM 900-READ-ROOMFAC THRU 900-EXIT.
039400     PERFORM 055-STORE-ONE-ROOM THRU 055-EXIT
039500         UNTIL NO-MORE-ROOMFAC OR RT-ROOM-COUNT = 100.
039600 050-EXIT.
039700     EXIT.
039800
039900 055-STORE-ONE-ROOM.
040000     ADD 1 TO RT-ROOM-COUNT.
040100     SET RT-IDX TO RT-ROOM-COUNT.
040200     MOVE RF-ROOM-NAME TO RT-ROOM-NAME (RT-IDX).
040300     MOVE RF-SEATING-CAP TO RT-SEATING-CAP (RT-IDX).
040400     MOVE RF-COMPUTERS TO RT-COMPUTERS (RT-IDX).
040500     MOVE RF-PROJECTOR TO RT-PROJECTOR (RT-IDX).
040600     MOVE RF-WHITEBOARD TO RT-WHITEBOARD (RT-IDX).
040700     MOVE RF-ROBOTS TO RT-ROBOTS (RT-IDX).
040800     MOVE "Y" TO RT-HARD-FILTER-SW (RT-IDX).
040900     MOVE "Y" TO RT-AVAILABLE-SW (RT-IDX).
041000     MOVE ZERO TO RT-SENSOR-AVERAGES (RT-IDX),
041100         RT-READ-COUNTS (RT-IDX).
041200     PERFORM 900-READ-ROOMFAC THRU 900-EXIT.
041300 055-EXIT.
041400     EXIT.
041500
041600******************************************************************
041700* 060-LOAD-SENSOR-READINGS -- CONTROL-BREAK LOAD.  SENSORS IS
041800* SORTED BY ROOM NAME, SENSOR TYPE, TIMESTAMP DESCENDING, SO THE
041900* FIRST 10 READINGS SEEN FOR A GROUP ARE ITS LATEST 10.
042000******************************************************************
042100 060-LOAD-SENSOR-READINGS.
042200     MOVE "060-LOAD-SENSOR-READINGS" TO PARA-NAME.
042300     MOVE SPACES TO WS-SENS-PRIOR-ROOM, WS-SENS-PRIOR-TYPE.
042400     MOVE ZERO TO WS-SENS-ACCUM, WS-SENS-ACCUM-CNT.
042500     PERFORM 900-READ-SENSORS THRU 900-EXIT.
042600     PERFORM 065-PROCESS-ONE-SENSOR THRU 065-EXIT
042700         UNTIL NO-MORE-SENSORS.
042800     IF WS-SENS-PRIOR-ROOM NOT = SPACES
042900         PERFORM 068-STORE-GROUP-RTN THRU 068-EXIT.
043000 060-EXIT.
043100     EXIT.
043200
043300 065-PROCESS-ONE-SENSOR.
043400     IF SR-ROOM-NAME NOT = WS-SENS-PRIOR-ROOM
043500         OR SR-SENSOR-TYPE NOT = WS-SENS-PRIOR-TYPE
043600         IF WS-SENS-PRIOR-ROOM NOT = SPACES
043700             PERFORM 068-STORE-GROUP-RTN THRU 068-EXIT
043800         MOVE SR-ROOM-NAME TO WS-SENS-PRIOR-ROOM
043900         MOVE SR-SENSOR-TYPE TO WS-SENS-PRIOR-TYPE
044000         MOVE ZERO TO WS-SENS-ACCUM, WS-SENS-ACCUM-CNT.
044100     IF WS-SENS-ACCUM-CNT < 10
044200         ADD SR-VALUE TO WS-SENS-ACCUM
044300         ADD 1 TO WS-SENS-ACCUM-CNT.
044400     ADD 1 TO WS-SENSORS-READ.
044500     PERFORM 900-READ-SENSORS THRU 900-EXIT.
044600 065-EXIT.
044700     EXIT.
044800
044900 068-STORE-GROUP-RTN.
045000     SET RT-SRCH-IDX TO 1.
045100     SEARCH RT-ROOM-ENTRY
045200         AT END
045300             GO TO 068-EXIT
045400         WHEN RT-ROOM-NAME (RT-SRCH-IDX) = WS-SENS-PRIOR-ROOM
045500             PERFORM 069-STORE-AVERAGE-RTN THRU 069-EXIT.
045600 068-EXIT.
045700     EXIT.
045800
045900* 069-STORE-AVERAGE-RTN -- ONE LEG PER SENSOR TYPE, SAME IDIOM
046000* PWMATRX USES TO DISPATCH ON ITS HIERARCHY SWITCH.
046100 069-STORE-AVERAGE-RTN.
046200     IF WS-SENS-ACCUM-CNT = 0
046300         GO TO 069-EXIT.
046400     IF WS-SENS-PRIOR-TYPE = "TEMPERATURE"
046500         COMPUTE RT-AVG-TEMPERATURE (RT-SRCH-IDX) ROUNDED =
046600             WS-SENS-ACCUM / WS-SENS-ACCUM-CNT
046700         MOVE WS-SENS-ACCUM-CNT TO
046800             RT-RDCT-TEMPERATURE (RT-SRCH-IDX)
046900         GO TO 069-EXIT.
047000     IF WS-SENS-PRIOR-TYPE = "CO2"
047100         COMPUTE RT-AVG-CO2 (RT-SRCH-IDX) ROUNDED =
047200             WS-SENS-ACCUM / WS-SENS-ACCUM-CNT
047300         MOVE WS-SENS-ACCUM-CNT TO RT-RDCT-CO2 (RT-SRCH-IDX)
047400         GO TO 069-EXIT.
047500     IF WS-SENS-PRIOR-TYPE = "HUMIDITY"
047600         COMPUTE RT-AVG-HUMIDITY (RT-SRCH-IDX) ROUNDED =
047700             WS-SENS-ACCUM / WS-SENS-ACCUM-CNT
047800         MOVE WS-SENS-ACCUM-CNT TO
047900             RT-RDCT-HUMIDITY (RT-SRCH-IDX)
048000         GO TO 069-EXIT.
048100     IF WS-SENS-PRIOR-TYPE = "SOUND"
048200         COMPUTE RT-AVG-SOUND (RT-SRCH-IDX) ROUNDED =
048300             WS-SENS-ACCUM / WS-SENS-ACCUM-CNT
048400         MOVE WS-SENS-ACCUM-CNT TO RT-RDCT-SOUND (RT-SRCH-IDX)
048500         GO TO 069-EXIT.
048600     IF WS-SENS-PRIOR-TYPE = "VOC"
048700         COMPUTE RT-AVG-VOC (RT-SRCH-IDX) ROUNDED =
048800             WS-SENS-ACCUM / WS-SENS-ACCUM-CNT
048900         MOVE WS-SENS-ACCUM-CNT TO RT-RDCT-VOC (RT-SRCH-IDX)
049000         GO TO 069-EXIT.
049100     IF WS-SENS-PRIOR-TYPE = "LIGHT"
049200         COMPUTE RT-AVG-LIGHT (RT-SRCH-IDX) ROUNDED =
049300             WS-SENS-ACCUM / WS-SENS-ACCUM-CNT
049400         MOVE WS-SENS-ACCUM-CNT TO RT-RDCT-LIGHT (RT-SRCH-IDX)
049500         GO TO 069-EXIT.
049600     IF WS-SENS-PRIOR-TYPE = "AIRQUALITY"
049700         COMPUTE RT-AVG-AIRQUALITY (RT-SRCH-IDX) ROUNDED =
049800             WS-SENS-ACCUM / WS-SENS-ACCUM-CNT
049900         MOVE WS-SENS-ACCUM-CNT TO
050000             RT-RDCT-AIRQUALITY (RT-SRCH-IDX).
050100 069-EXIT.
050200     EXIT.
050300
050400******************************************************************
050500* 070-LOAD-CALENDAR-TABLE -- READS EVERY BOOKING ON CALEVTS INTO
050600* THE CALENDAR TABLE, UP TO THE 500-EVENT MAXIMUM.
050700******************************************************************
050800 070-LOAD-CALENDAR-TABLE.
050900     MOVE "070-LOAD-CALENDAR-TABLE" TO PARA-NAME.
051000     MOVE ZERO TO CE-TABLE-COUNT.
051100     PERFORM 900-READ-CALEVTS THRU 900-EXIT.
051200     PERFORM 075-STORE-ONE-EVENT THRU 075-EXIT
051300         UNTIL NO-MORE-CALEVTS OR CE-TABLE-COUNT = 500.
051400 070-EXIT.
051500     EXIT.
051600
051700 075-STORE-ONE-EVENT.
051800     ADD 1 TO CE-TABLE-COUNT.
051900     SET CE-IDX TO CE-TABLE-COUNT.
052000     MOVE CE-ROOM-NAME TO CE-TBL-ROOM-NAME (CE-IDX).
052100     MOVE CE-STATUS TO CE-TBL-STATUS (CE-IDX).
052200     MOVE CE-START TO CE-TBL-START (CE-IDX).
052300     MOVE CE-END TO CE-TBL-END (CE-IDX).
052400     ADD 1 TO WS-CALEVTS-READ.
052500     PERFORM 900-READ-CALEVTS THRU 900-EXIT.
052600 075-EXIT.
052700     EXIT.
052800
052900* 080-LOAD-STATS-RTN -- CONSOLE RECAP OF THE THREE LOAD STEPS,
053000* SAME SPIRIT AS THE RECORD-COUNT DISPLAYS IN 999-CLEANUP.
053100 080-LOAD-STATS-RTN.
053200     MOVE "080-LOAD-STATS-RTN" TO PARA-NAME.
053300     MOVE RT-ROOM-COUNT TO WS-ROOMS-READ.
053400     DISPLAY "ROOMS LOADED FROM ROOMFAC   -- " RT-ROOM-COUNT.
053500     DISPLAY "SENSOR READINGS LOADED      -- " WS-SENSORS-READ.
053600     DISPLAY "CALENDAR EVENTS LOADED      -- " WS-CALEVTS-READ.
053700 080-EXIT.
053800     EXIT.
053900
054000******************************************************************
054100* 200-HARD-FILTER-RTN -- ELIMINATES ANY ROOM THAT CANNOT MEET THE
054200* REQUESTER'S PROJECTOR, SEATING, COMPUTER, ROBOT OR WHITEBOARD
054300* REQUIREMENT.  A ROOM HAS COMPUTERS WHEN ITS COUNT EXCEEDS ZERO.
054400******************************************************************
054500 200-HARD-FILTER-RTN.
054600     MOVE "200-HARD-FILTER-RTN" TO PARA-NAME.
054700     MOVE ZERO TO WS-ROOMS-FILTERED.
054800     PERFORM 210-FILTER-ONE-ROOM THRU 210-EXIT
054900         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > RT-ROOM-COUNT.
055000 200-EXIT.
055100     EXIT.
055200
055300 210-FILTER-ONE-ROOM.
055400     MOVE "Y" TO RT-HARD-FILTER-SW (RT-IDX).
055500     IF RQ-REQ-PROJECTOR = "Y"
055600         AND NOT RT-HAS-PROJECTOR (RT-IDX)
055700         MOVE "N" TO RT-HARD-FILTER-SW (RT-IDX)
055800         GO TO 210-EXIT.
055900     IF RT-SEATING-CAP (RT-IDX) < RQ-MIN-SEATING
056000         MOVE "N" TO RT-HARD-FILTER-SW (RT-IDX)
056100         GO TO 210-EXIT.
056200     IF RQ-REQ-COMPUTERS = "Y" AND RT-COMPUTERS (RT-IDX) = 0
056300         MOVE "N" TO RT-HARD-FILTER-SW (RT-IDX)
056400         GO TO 210-EXIT.
056500     IF RT-ROBOTS (RT-IDX) < RQ-MIN-ROBOTS
056600         MOVE "N" TO RT-HARD-FILTER-SW (RT-IDX)
056700         GO TO 210-EXIT.
056800     IF RQ-REQ-WHITEBOARD = "Y"
056900         AND NOT RT-HAS-WHITEBOARD (RT-IDX)
057000         MOVE "N" TO RT-HARD-FILTER-SW (RT-IDX)
057100         GO TO 210-EXIT.
057200     ADD 1 TO WS-ROOMS-FILTERED.
057300 210-EXIT.
057400     EXIT.
057500
057600******************************************************************
057700* 300-AVAILABILITY-RTN -- A ROOM THAT FAILED THE HARD FILTER IS
057800* LEFT UNAVAILABLE AND IS NOT SCANNED.  NO TIME WINDOW ON THE
057900* REQUEST MEANS EVERY SURVIVING ROOM IS AVAILABLE.  ONLY A
058000* CONFIRMED EVENT THAT OVERLAPS THE WINDOW BLOCKS A ROOM --
058100* TIMESTAMPS ARE FIXED-WIDTH ISO-8601 SO A STRAIGHT COMPARE
058200* WORKS WITHOUT BREAKING THE STRING APART.
058300******************************************************************
058400 300-AVAILABILITY-RTN.
058500     MOVE "300-AVAILABILITY-RTN" TO PARA-NAME.
058600     PERFORM 310-CHECK-ONE-ROOM THRU 310-EXIT
058700         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > RT-ROOM-COUNT.
058800 300-EXIT.
058900     EXIT.
059000
059100 310-CHECK-ONE-ROOM.
059200     MOVE "Y" TO RT-AVAILABLE-SW (RT-IDX).
059300     IF RT-FAILS-FILTER (RT-IDX)
059400         GO TO 310-EXIT.
059500     IF RQ-TIME-START = SPACES
059600         GO TO 310-EXIT.
059700     PERFORM 320-CHECK-ONE-EVENT THRU 320-EXIT
059800         VARYING CE-IDX FROM 1 BY 1 UNTIL CE-IDX > CE-TABLE-COUNT
059900             OR RT-NOT-AVAILABLE (RT-IDX).
060000 310-EXIT.
060100     EXIT.
060200
060300 320-CHECK-ONE-EVENT.
060400     IF CE-TBL-ROOM-NAME (CE-IDX) NOT = RT-ROOM-NAME (RT-IDX)
060500         GO TO 320-EXIT.
060600     IF NOT CE-TBL-CONFIRMED (CE-IDX)
060700         GO TO 320-EXIT.
060800     IF (CE-TBL-START (CE-IDX) >= RQ-TIME-START AND
060900         CE-TBL-START (CE-IDX) < RQ-TIME-END)
061000         OR (CE-TBL-END (CE-IDX) > RQ-TIME-START AND
061100         CE-TBL-END (CE-IDX) <= RQ-TIME-END)
061200         OR (CE-TBL-START (CE-IDX) <= RQ-TIME-START AND
061300         CE-TBL-END (CE-IDX) >= RQ-TIME-END)
061400         MOVE "N" TO RT-AVAILABLE-SW (RT-IDX).
061500 320-EXIT.
061600     EXIT.
061700
061800******************************************************************
061900* 400-BUILD-WEIGHTS-RTN -- BUILDS THE FOUR SAATY MATRICES FOR
062000* THIS REQUEST'S OWN CRITERION WEIGHTS AND RUNS EACH THROUGH
062100* EIGENVEC.  EIGENVEC'S OWN NORMALIZE STEP IS WHAT TURNS THESE
062200* INTO THE PRIORITY WEIGHTS AHPENG USES -- NOTHING FURTHER IS
062300* DONE TO THEM HERE.
062400******************************************************************
062500 400-BUILD-WEIGHTS-RTN.
062600     MOVE "400-BUILD-WEIGHTS-RTN" TO PARA-NAME.
062700     MOVE "Y" TO WS-ALL-CONSISTENT-SW.
062800     PERFORM 405-DERIVE-RAW-WEIGHTS THRU 405-EXIT.
062900     PERFORM 410-BUILD-MAIN-WEIGHTS THRU 410-EXIT.
063000     PERFORM 420-BUILD-COMFORT-WEIGHTS THRU 420-EXIT.
063100     PERFORM 430-BUILD-HEALTH-WEIGHTS THRU 430-EXIT.
063200     PERFORM 440-BUILD-USABILITY-WEIGHTS THRU 440-EXIT.
063300     PERFORM 450-SET-CONTROL-RTN THRU 450-EXIT.
063400 400-EXIT.
063500     EXIT.
063600
063700* 405-DERIVE-RAW-WEIGHTS -- COMFORT = TEMPERATURE + HUMIDITY +
063800* SOUND WEIGHTS; HEALTH = CO2 WEIGHT; USABILITY = FACILITIES
063900* WEIGHT.  IF ALL THREE COME UP ZERO THE REQUESTER DID NOT CARE,
064000* SO ALL THREE MAINS ARE TREATED AS EQUALLY WANTED.
064100 405-DERIVE-RAW-WEIGHTS.
064200     COMPUTE WS-RAW-COMFORT-W = RQ-W-TEMPERATURE +
064300         RQ-W-HUMIDITY + RQ-W-SOUND.
064400     MOVE RQ-W-CO2 TO WS-RAW-HEALTH-W.
064500     MOVE RQ-W-FACILITIES TO WS-RAW-USABILITY-W.
064600     IF WS-RAW-COMFORT-W = 0 AND WS-RAW-HEALTH-W = 0
064700         AND WS-RAW-USABILITY-W = 0
064800         MOVE 1 TO WS-RAW-COMFORT-W, WS-RAW-HEALTH-W,
064900             WS-RAW-USABILITY-W.
065000     IF WS-RAW-COMFORT-W < 0.001
065100         MOVE 0.001 TO WS-RAW-COMFORT-W.
065200     IF WS-RAW-HEALTH-W < 0.001
065300         MOVE 0.001 TO WS-RAW-HEALTH-W.
065400     IF WS-RAW-USABILITY-W < 0.001
065500         MOVE 0.001 TO WS-RAW-USABILITY-W.
065600     PERFORM 406-FLOOR-SUB-WEIGHTS THRU 406-EXIT.
065700     COMPUTE WS-SIX-WEIGHT-SUM = RQ-W-TEMPERATURE + RQ-W-CO2
065800         + RQ-W-HUMIDITY + RQ-W-SOUND + RQ-W-FACILITIES
065900         + RQ-W-AVAILABILITY.
066000     IF WS-SIX-WEIGHT-SUM = 0
066100         MOVE 0 TO WS-AVAIL-SHARE
066200     ELSE
066300         COMPUTE WS-AVAIL-SHARE ROUNDED =
066400             RQ-W-AVAILABILITY / WS-SIX-WEIGHT-SUM.
066500 405-EXIT.
066600     EXIT.
066700
066800* 406-FLOOR-SUB-WEIGHTS -- EACH SUB-CRITERION'S OWN REQUEST
066900* WEIGHT IS FLOORED AT 0.001 ON ITS OWN, WITH NO SUMMING, SO A
067000* ZERO-WEIGHTED LEAF STILL GETS A SLIVER OF PRIORITY.
067100 406-FLOOR-SUB-WEIGHTS.
067200     IF RQ-W-TEMPERATURE = 0
067300         MOVE 0.001 TO WS-FLOOR-TEMP
067400     ELSE
067500         MOVE RQ-W-TEMPERATURE TO WS-FLOOR-TEMP.
067600     IF RQ-W-HUMIDITY = 0
067700         MOVE 0.001 TO WS-FLOOR-HUMIDITY
067800     ELSE
067900         MOVE RQ-W-HUMIDITY TO WS-FLOOR-HUMIDITY.
068000     IF RQ-W-SOUND = 0
068100         MOVE 0.001 TO WS-FLOOR-SOUND
068200     ELSE
068300         MOVE RQ-W-SOUND TO WS-FLOOR-SOUND.
068400     IF RQ-W-CO2 = 0
068500         MOVE 0.001 TO WS-FLOOR-CO2
068600     ELSE
068700         MOVE RQ-W-CO2 TO WS-FLOOR-CO2.
068800     IF RQ-W-FACILITIES = 0
068900         MOVE 0.001 TO WS-FLOOR-FACILITIES
069000     ELSE
069100         MOVE RQ-W-FACILITIES TO WS-FLOOR-FACILITIES.
069200 406-EXIT.
069300     EXIT.
069400
069500 410-BUILD-MAIN-WEIGHTS.
069600     MOVE "W" TO PW-MODE-SW.
069700     MOVE "M" TO PW-HIER-SW.
069800     MOVE 3 TO PW-MATRIX-SIZE.
069900     MOVE WS-RAW-COMFORT-W TO PW-WEIGHT-TBL (1).
070000     MOVE WS-RAW-HEALTH-W TO PW-WEIGHT-TBL (2).
070100     MOVE WS-RAW-USABILITY-W TO PW-WEIGHT-TBL (3).
070200     CALL "PWMATRX" USING PWMATRX-PARMS.
070300     MOVE PW-MATRIX-SIZE TO EV-MATRIX-SIZE.
070400     MOVE PW-MATRIX-TBL TO EV-MATRIX-TBL.
070500     CALL "EIGENVEC" USING EIGENVEC-PARMS.
070600     MOVE EV-WEIGHT-TBL (1) TO AH-W-COMFORT.
070700     MOVE EV-WEIGHT-TBL (2) TO AH-W-HEALTH.
070800     MOVE EV-WEIGHT-TBL (3) TO AH-W-USABILITY.
070900     IF EV-NOT-CONSISTENT
071000         MOVE "N" TO WS-ALL-CONSISTENT-SW.
071100     PERFORM 415-STORE-MAIN-SUMMARY THRU 415-EXIT.
071200 410-EXIT.
071300     EXIT.
071400
071500 415-STORE-MAIN-SUMMARY.
071600     MOVE "COMFORT" TO WS-SUMM-NAME (1).
071700     MOVE AH-W-COMFORT TO WS-SUMM-WEIGHT (1).
071800     MOVE AH-W-COMFORT TO WS-SUMM-GLOBAL-WT (1).
071900     MOVE EV-CR-OUT TO WS-SUMM-CR (1).
072000     MOVE "HEALTH" TO WS-SUMM-NAME (2).
072100     MOVE AH-W-HEALTH TO WS-SUMM-WEIGHT (2).
072200     MOVE AH-W-HEALTH TO WS-SUMM-GLOBAL-WT (2).
072300     MOVE EV-CR-OUT TO WS-SUMM-CR (2).
072400     MOVE "USABILITY" TO WS-SUMM-NAME (3).
072500     MOVE AH-W-USABILITY TO WS-SUMM-WEIGHT (3).
072600     MOVE AH-W-USABILITY TO WS-SUMM-GLOBAL-WT (3).
072700     MOVE EV-CR-OUT TO WS-SUMM-CR (3).
072800     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (1).
072900     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (2).
073000     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (3).
073100 415-EXIT.
073200     EXIT.
073300
073400 420-BUILD-COMFORT-WEIGHTS.
073500     MOVE "W" TO PW-MODE-SW.
073600     MOVE "C" TO PW-HIER-SW.
073700     MOVE 4 TO PW-MATRIX-SIZE.
073800     MOVE WS-FLOOR-TEMP TO PW-WEIGHT-TBL (1).
073900     MOVE 1 TO PW-WEIGHT-TBL (2).
074000     MOVE WS-FLOOR-SOUND TO PW-WEIGHT-TBL (3).
074100     MOVE WS-FLOOR-HUMIDITY TO PW-WEIGHT-TBL (4).
074200     CALL "PWMATRX" USING PWMATRX-PARMS.
074300     MOVE PW-MATRIX-SIZE TO EV-MATRIX-SIZE.
074400     MOVE PW-MATRIX-TBL TO EV-MATRIX-TBL.
074500     CALL "EIGENVEC" USING EIGENVEC-PARMS.
074600     MOVE EV-WEIGHT-TBL (1) TO AH-W-TEMPERATURE.
074700     MOVE EV-WEIGHT-TBL (2) TO AH-W-LIGHTING.
074800     MOVE EV-WEIGHT-TBL (3) TO AH-W-NOISE.
074900     MOVE EV-WEIGHT-TBL (4) TO AH-W-HUMIDITY.
075000     IF EV-NOT-CONSISTENT
075100         MOVE "N" TO WS-ALL-CONSISTENT-SW.
075200     PERFORM 425-STORE-COMFORT-SUMMARY THRU 425-EXIT.
075300 420-EXIT.
075400     EXIT.
075500
075600 425-STORE-COMFORT-SUMMARY.
075700     MOVE "TEMPERATURE" TO WS-SUMM-NAME (4).
075800     MOVE AH-W-TEMPERATURE TO WS-SUMM-WEIGHT (4).
075900     COMPUTE WS-SUMM-GLOBAL-WT (4) ROUNDED =
076000         AH-W-COMFORT * AH-W-TEMPERATURE.
076100     MOVE "LIGHTING" TO WS-SUMM-NAME (5).
076200     MOVE AH-W-LIGHTING TO WS-SUMM-WEIGHT (5).
076300     COMPUTE WS-SUMM-GLOBAL-WT (5) ROUNDED =
076400         AH-W-COMFORT * AH-W-LIGHTING.
076500     MOVE "NOISE" TO WS-SUMM-NAME (6).
076600     MOVE AH-W-NOISE TO WS-SUMM-WEIGHT (6).
076700     COMPUTE WS-SUMM-GLOBAL-WT (6) ROUNDED =
076800         AH-W-COMFORT * AH-W-NOISE.
076900     MOVE "HUMIDITY" TO WS-SUMM-NAME (7).
077000     MOVE AH-W-HUMIDITY TO WS-SUMM-WEIGHT (7).
077100     COMPUTE WS-SUMM-GLOBAL-WT (7) ROUNDED =
077200         AH-W-COMFORT * AH-W-HUMIDITY.
077300     MOVE EV-CR-OUT TO WS-SUMM-CR (4).
077400     MOVE EV-CR-OUT TO WS-SUMM-CR (5).
077500     MOVE EV-CR-OUT TO WS-SUMM-CR (6).
077600     MOVE EV-CR-OUT TO WS-SUMM-CR (7).
077700     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (4).
077800     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (5).
077900     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (6).
078000     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (7).
078100 425-EXIT.
078200     EXIT.
078300
078400 430-BUILD-HEALTH-WEIGHTS.
078500     MOVE "W" TO PW-MODE-SW.
078600     MOVE "H" TO PW-HIER-SW.
078700     MOVE 3 TO PW-MATRIX-SIZE.
078800     MOVE WS-FLOOR-CO2 TO PW-WEIGHT-TBL (1).
078900     MOVE 1 TO PW-WEIGHT-TBL (2).
079000     MOVE 1 TO PW-WEIGHT-TBL (3).
079100     CALL "PWMATRX" USING PWMATRX-PARMS.
079200     MOVE PW-MATRIX-SIZE TO EV-MATRIX-SIZE.
079300     MOVE PW-MATRIX-TBL TO EV-MATRIX-TBL.
079400     CALL "EIGENVEC" USING EIGENVEC-PARMS.
079500     MOVE EV-WEIGHT-TBL (1) TO AH-W-CO2.
079600     MOVE EV-WEIGHT-TBL (2) TO AH-W-AIRQUALITY.
079700     MOVE EV-WEIGHT-TBL (3) TO AH-W-VOC.
079800     IF EV-NOT-CONSISTENT
079900         MOVE "N" TO WS-ALL-CONSISTENT-SW.
080000     PERFORM 435-STORE-HEALTH-SUMMARY THRU 435-EXIT.
080100 430-EXIT.
080200     EXIT.
080300
080400 435-STORE-HEALTH-SUMMARY.
080500     MOVE "CO2" TO WS-SUMM-NAME (8).
080600     MOVE AH-W-CO2 TO WS-SUMM-WEIGHT (8).
080700     COMPUTE WS-SUMM-GLOBAL-WT (8) ROUNDED =
080800         AH-W-HEALTH * AH-W-CO2.
080900     MOVE "AIRQUALITY" TO WS-SUMM-NAME (9).
081000     MOVE AH-W-AIRQUALITY TO WS-SUMM-WEIGHT (9).
081100     COMPUTE WS-SUMM-GLOBAL-WT (9) ROUNDED =
081200         AH-W-HEALTH * AH-W-AIRQUALITY.
081300     MOVE "VOC" TO WS-SUMM-NAME (10).
081400     MOVE AH-W-VOC TO WS-SUMM-WEIGHT (10).
081500     COMPUTE WS-SUMM-GLOBAL-WT (10) ROUNDED =
081600         AH-W-HEALTH * AH-W-VOC.
081700     MOVE EV-CR-OUT TO WS-SUMM-CR (8).
081800     MOVE EV-CR-OUT TO WS-SUMM-CR (9).
081900     MOVE EV-CR-OUT TO WS-SUMM-CR (10).
082000     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (8).
082100     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (9).
082200     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (10).
082300 435-EXIT.
082400     EXIT.
082500
082600 440-BUILD-USABILITY-WEIGHTS.
082700     MOVE "W" TO PW-MODE-SW.
082800     MOVE "U" TO PW-HIER-SW.
082900     MOVE 3 TO PW-MATRIX-SIZE.
083000     MOVE WS-FLOOR-FACILITIES TO PW-WEIGHT-TBL (1).
083100     MOVE WS-FLOOR-FACILITIES TO PW-WEIGHT-TBL (2).
083200     MOVE WS-FLOOR-FACILITIES TO PW-WEIGHT-TBL (3).
083300     CALL "PWMATRX" USING PWMATRX-PARMS.
083400     MOVE PW-MATRIX-SIZE TO EV-MATRIX-SIZE.
083500     MOVE PW-MATRIX-TBL TO EV-MATRIX-TBL.
083600     CALL "EIGENVEC" USING EIGENVEC-PARMS.
083700     MOVE EV-WEIGHT-TBL (1) TO AH-W-SEATCAP.
083800     MOVE EV-WEIGHT-TBL (2) TO AH-W-EQUIPMENT.
083900     MOVE EV-WEIGHT-TBL (3) TO AH-W-AVFACIL.
084000     IF EV-NOT-CONSISTENT
084100         MOVE "N" TO WS-ALL-CONSISTENT-SW.
084200     PERFORM 445-STORE-USABIL-SUMMARY THRU 445-EXIT.
084300 440-EXIT.
084400     EXIT.
084500
084600 445-STORE-USABIL-SUMMARY.
084700     MOVE "SEATCAP" TO WS-SUMM-NAME (11).
084800     MOVE AH-W-SEATCAP TO WS-SUMM-WEIGHT (11).
084900     COMPUTE WS-SUMM-GLOBAL-WT (11) ROUNDED =
085000         AH-W-USABILITY * AH-W-SEATCAP.
085100     MOVE "EQUIPMENT" TO WS-SUMM-NAME (12).
085200     MOVE AH-W-EQUIPMENT TO WS-SUMM-WEIGHT (12).
085300     COMPUTE WS-SUMM-GLOBAL-WT (12) ROUNDED =
085400         AH-W-USABILITY * AH-W-EQUIPMENT.
085500     MOVE "AVFACILITIES" TO WS-SUMM-NAME (13).
085600     MOVE AH-W-AVFACIL TO WS-SUMM-WEIGHT (13).
085700     COMPUTE WS-SUMM-GLOBAL-WT (13) ROUNDED =
085800         AH-W-USABILITY * AH-W-AVFACIL.
085900     MOVE EV-CR-OUT TO WS-SUMM-CR (11).
086000     MOVE EV-CR-OUT TO WS-SUMM-CR (12).
086100     MOVE EV-CR-OUT TO WS-SUMM-CR (13).
086200     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (11).
086300     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (12).
086400     MOVE EV-CONSISTENT-SW TO WS-SUMM-CR-OK-SW (13).
086500 445-EXIT.
086600     EXIT.
086700
086800* 450-SET-CONTROL-RTN -- CARRIES THE REQUESTER'S HARD-
086900* REQUIREMENT FIELDS INTO AHPENG'S CONTROL PARMS.  THIS SHOP
087000* ALWAYS RUNS THE PRODUCTION RANKING WITH THE WEIGHTED-SUM
087100* AGGREGATOR; THE PRODUCT AND COMBINED METHODS IN AGGREG ARE
087200* KEPT FOR THE ANALYST WORKBENCH, NOT FOR THIS JOB.
087300 450-SET-CONTROL-RTN.
087400     MOVE RQ-MIN-SEATING TO AH-REQUIRED-SEATS.
087500     IF RQ-REQ-COMPUTERS = "Y"
087600         MOVE 1 TO AH-REQUIRED-COMPUTERS
087700     ELSE
087800         MOVE 0 TO AH-REQUIRED-COMPUTERS.
087900     MOVE RQ-REQ-PROJECTOR TO AH-REQUIRED-PROJECTOR-SW.
088000     MOVE "S" TO AH-AGGREGATOR-SW.
088100 450-EXIT.
088200     EXIT.
088300
088400******************************************************************
088500* 500-SCORE-ROOMS-RTN -- RUNS AHPENG FOR EVERY ROOM THAT SURVIVED
088600* THE HARD FILTER.  ROOMS THAT FAILED THE FILTER ARE SKIPPED SO
088700* THEIR SCORES STAY AT WHATEVER AHPENG LEFT FROM A PRIOR RUN.
088800******************************************************************
088900 500-SCORE-ROOMS-RTN.
089000     MOVE "500-SCORE-ROOMS-RTN" TO PARA-NAME.
089100     PERFORM 510-SCORE-ONE-ROOM THRU 510-EXIT
089200         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > RT-ROOM-COUNT.
089300 500-EXIT.
089400     EXIT.
089500
089600 510-SCORE-ONE-ROOM.
089700     IF RT-FAILS-FILTER (RT-IDX)
089800         GO TO 510-EXIT.
089900     ADD 1 TO WS-CALL-COUNT.
090000     CALL "AHPENG" USING RT-ROOM-ENTRY (RT-IDX),
090100         AHPENG-CONTROL-PARMS.
090200 510-EXIT.
090300     EXIT.
090400
090500******************************************************************
090600* 600-BLEND-AVAIL-RTN -- BLENDS THE AVAILABILITY WEIGHT'S SHARE
090700* OF THE SIX REQUEST WEIGHTS INTO THE AHP SCORE.  AN AVAILABLE
090800* ROOM GETS FULL CREDIT (1.0) FOR THE AVAILABILITY PORTION; AN
090900* UNAVAILABLE ROOM GETS NONE.
091000******************************************************************
091100 600-BLEND-AVAIL-RTN.
091200     MOVE "600-BLEND-AVAIL-RTN" TO PARA-NAME.
091300     PERFORM 610-BLEND-ONE-ROOM THRU 610-EXIT
091400         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > RT-ROOM-COUNT.
091500 600-EXIT.
091600     EXIT.
091700
091800 610-BLEND-ONE-ROOM.
091900     IF RT-FAILS-FILTER (RT-IDX)
092000         GO TO 610-EXIT.
092100     IF RT-IS-AVAILABLE (RT-IDX)
092200         COMPUTE RT-BLENDED-SCORE (RT-IDX) ROUNDED =
092300             (RT-AHP-SCORE (RT-IDX) * (1 - WS-AVAIL-SHARE))
092400             + (1 * WS-AVAIL-SHARE)
092500     ELSE
092600         COMPUTE RT-BLENDED-SCORE (RT-IDX) ROUNDED =
092700             RT-AHP-SCORE (RT-IDX) * (1 - WS-AVAIL-SHARE).
092800 610-EXIT.
092900     EXIT.
093000
093100******************************************************************
093200* 700-RANK-AND-SORT-RTN -- COLLECTS EVERY ROOM THAT SURVIVED THE
093300* HARD FILTER AND BUBBLE-SORTS THEM DESCENDING ON THE BLENDED
093400* SCORE.  RANK 1 IS THE HIGHEST BLENDED SCORE.
093500******************************************************************
093600 700-RANK-AND-SORT-RTN.
093700     MOVE "700-RANK-AND-SORT-RTN" TO PARA-NAME.
093800     MOVE ZERO TO WS-RANK-COUNT.
093900     PERFORM 710-COLLECT-ONE-ROOM THRU 710-EXIT
094000         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > RT-ROOM-COUNT.
094100     PERFORM 720-BUBBLE-SORT-RTN THRU 720-EXIT.
094200     PERFORM 730-ASSIGN-RANKS-RTN THRU 730-EXIT.
094300     MOVE WS-RANK-COUNT TO WS-ROOMS-RANKED.
094400 700-EXIT.
094500     EXIT.
094600
094700 710-COLLECT-ONE-ROOM.
094800     IF RT-FAILS-FILTER (RT-IDX)
094900         GO TO 710-EXIT.
095000     ADD 1 TO WS-RANK-COUNT.
095100     SET WS-RANK-IDX TO WS-RANK-COUNT.
095200     MOVE RT-IDX TO WS-RANK-ROOM-IDX (WS-RANK-IDX).
095300 710-EXIT.
095400     EXIT.
095500
095600 720-BUBBLE-SORT-RTN.
095700     IF WS-RANK-COUNT < 2
095800         GO TO 720-EXIT.
095900     MOVE "Y" TO WS-SWAP-MADE-SW.
096000     PERFORM 725-ONE-PASS-RTN THRU 725-EXIT
096100         UNTIL NOT WS-SWAP-MADE.
096200 720-EXIT.
096300     EXIT.
096400
096500 725-ONE-PASS-RTN.
096600     MOVE "N" TO WS-SWAP-MADE-SW.
096700     PERFORM 728-COMPARE-ADJACENT THRU 728-EXIT
096800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-RANK-COUNT - 1.
096900 725-EXIT.
097000     EXIT.
097100
097200 728-COMPARE-ADJACENT.
097300     IF RT-BLENDED-SCORE (WS-RANK-ROOM-IDX (WS-I)) <
097400         RT-BLENDED-SCORE (WS-RANK-ROOM-IDX (WS-I + 1))
097500         MOVE WS-RANK-ROOM-IDX (WS-I) TO WS-TEMP-SWAP
097600         MOVE WS-RANK-ROOM-IDX (WS-I + 1) TO
097700             WS-RANK-ROOM-IDX (WS-I)
097800         MOVE WS-TEMP-SWAP TO WS-RANK-ROOM-IDX (WS-I + 1)
097900         MOVE "Y" TO WS-SWAP-MADE-SW.
098000 728-EXIT.
098100     EXIT.
098200
098300 730-ASSIGN-RANKS-RTN.
098400     PERFORM 735-ASSIGN-ONE-RANK THRU 735-EXIT
098500         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-RANK-COUNT.
098600 730-EXIT.
098700     EXIT.
098800
098900 735-ASSIGN-ONE-RANK.
099000     MOVE WS-I TO RT-FINAL-RANK (WS-RANK-ROOM-IDX (WS-I)).
099100 735-EXIT.
099200     EXIT.
099300
099400******************************************************************
099500* 800-WRITE-REPORT-RTN -- HEADER, WEIGHTS SUMMARY, RANK DETAIL,
099600* THEN THE CONTROL TOTALS, ONE REQUEST'S WORTH OF OUTPUT.
099700******************************************************************
099800 800-WRITE-REPORT-RTN.
099900     MOVE "800-WRITE-REPORT-RTN" TO PARA-NAME.
100000     ADD 1 TO WS-PAGE-NBR.
100100     PERFORM 810-WRITE-HEADER THRU 810-EXIT.
100200     PERFORM 820-WRITE-WEIGHTS-SUMMARY THRU 820-EXIT.
100300     PERFORM 830-WRITE-RANK-DETAIL THRU 830-EXIT.
100400     PERFORM 840-WRITE-CONTROL-TOTALS THRU 840-EXIT.
100500 800-EXIT.
100600     EXIT.
100700
100800 810-WRITE-HEADER.
100900     MOVE WS-CD-YYYY TO RH-YY.
101000     MOVE WS-CD-MM TO RH-MM.
101100     MOVE WS-CD-DD TO RH-DD.
101200     MOVE WS-PAGE-NBR TO RH-PAGE-NBR-O.
101300     WRITE RANKRPT-REC FROM WS-RANKRPT-HEADER-LINE.
101400     MOVE RQ-W-TEMPERATURE TO RH-W-TEMP-O.
101500     MOVE RQ-W-CO2 TO RH-W-CO2-O.
101600     MOVE RQ-W-HUMIDITY TO RH-W-HUM-O.
101700     MOVE RQ-W-SOUND TO RH-W-SND-O.
101800     MOVE RQ-W-FACILITIES TO RH-W-FAC-O.
101900     MOVE RQ-W-AVAILABILITY TO RH-W-AVL-O.
102000     WRITE RANKRPT-REC FROM WS-RANKRPT-WEIGHT-ECHO-LINE.
102100     WRITE RANKRPT-REC FROM WS-BLANK-RPT-LINE.
102200 810-EXIT.
102300     EXIT.
102400
102500 820-WRITE-WEIGHTS-SUMMARY.
102600     WRITE RANKRPT-REC FROM WS-WEIGHT-SUMMARY-HDR-LINE.
102700     PERFORM 825-WRITE-ONE-SUMMARY-LINE THRU 825-EXIT
102800         VARYING WS-SUMM-IDX FROM 1 BY 1 UNTIL WS-SUMM-IDX > 13.
102900     WRITE RANKRPT-REC FROM WS-BLANK-RPT-LINE.
103000 820-EXIT.
103100     EXIT.
103200
103300 825-WRITE-ONE-SUMMARY-LINE.
103400     MOVE WS-SUMM-NAME (WS-SUMM-IDX) TO WS-CRIT-NAME-O.
103500     MOVE WS-SUMM-WEIGHT (WS-SUMM-IDX) TO WS-CRIT-WEIGHT-O.
103600     COMPUTE WS-CRIT-PERCENT-O ROUNDED =
103700         WS-SUMM-WEIGHT (WS-SUMM-IDX) * 100.
103800     MOVE WS-SUMM-GLOBAL-WT (WS-SUMM-IDX) TO
103900         WS-CRIT-GLOBAL-WT-O.
104000     MOVE WS-SUMM-CR (WS-SUMM-IDX) TO WS-CRIT-CR-O.
104100     IF WS-SUMM-CR-OK (WS-SUMM-IDX)
104200         MOVE "OK" TO WS-CRIT-CR-STATUS-O
104300     ELSE
104400         MOVE "FAIL" TO WS-CRIT-CR-STATUS-O.
104500     WRITE RANKRPT-REC FROM WS-WEIGHT-SUMMARY-DETAIL-LINE.
104600 825-EXIT.
104700     EXIT.
104800
104900 830-WRITE-RANK-DETAIL.
105000     WRITE RANKRPT-REC FROM WS-RANK-DETAIL-HDR-LINE.
105100     PERFORM 835-WRITE-ONE-RANK-LINE THRU 835-EXIT
105200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-RANK-COUNT.
105300     WRITE RANKRPT-REC FROM WS-BLANK-RPT-LINE.
105400 830-EXIT.
105500     EXIT.
105600
105700 835-WRITE-ONE-RANK-LINE.
105800     SET RT-IDX TO WS-RANK-ROOM-IDX (WS-I).
105900     MOVE RT-FINAL-RANK (RT-IDX) TO RO-RANK-O.
106000     MOVE RT-ROOM-NAME (RT-IDX) TO RO-ROOM-NAME-O.
106100     MOVE RT-BLENDED-SCORE (RT-IDX) TO RO-OVERALL-SCORE-O.
106200     MOVE RT-COMFORT-SCORE (RT-IDX) TO RO-COMFORT-O.
106300     MOVE RT-HEALTH-SCORE (RT-IDX) TO RO-HEALTH-O.
106400     MOVE RT-USABILITY-SCORE (RT-IDX) TO RO-USABILITY-O.
106500     IF RT-IS-AVAILABLE (RT-IDX)
106600         MOVE "YES" TO RO-AVAILABLE-O
106700     ELSE
106800         MOVE "NO" TO RO-AVAILABLE-O.
106900     WRITE RANKRPT-REC FROM WS-RANK-DETAIL-LINE.
107000 835-EXIT.
107100     EXIT.
107200
107300 840-WRITE-CONTROL-TOTALS.
107400     MOVE "ROOMS READ FROM ROOMFAC" TO CT-LABEL-O.
107500     MOVE WS-ROOMS-READ TO CT-VALUE-O.
107600     WRITE RANKRPT-REC FROM WS-CONTROL-TOTAL-LINE.
107700     MOVE "ROOMS PASSING HARD FILTER" TO CT-LABEL-O.
107800     MOVE WS-ROOMS-FILTERED TO CT-VALUE-O.
107900     WRITE RANKRPT-REC FROM WS-CONTROL-TOTAL-LINE.
108000     MOVE "ROOMS RANKED AND REPORTED" TO CT-LABEL-O.
108100     MOVE WS-ROOMS-RANKED TO CT-VALUE-O.
108200     WRITE RANKRPT-REC FROM WS-CONTROL-TOTAL-LINE.
108300     MOVE "SENSOR READINGS LOADED" TO CT-LABEL-O.
108400     MOVE WS-SENSORS-READ TO CT-VALUE-O.
108500     WRITE RANKRPT-REC FROM WS-CONTROL-TOTAL-LINE.
108600     MOVE "CALENDAR EVENTS LOADED" TO CT-LABEL-O.
108700     MOVE WS-CALEVTS-READ TO CT-VALUE-O.
108800     WRITE RANKRPT-REC FROM WS-CONTROL-TOTAL-LINE.
108900     IF NOT WS-ALL-CONSISTENT
109000         MOVE "*** ONE OR MORE CR VALUES EXCEED LIMIT ***" TO
109100             CT-LABEL-O
109200         MOVE ZERO TO CT-VALUE-O
109300         WRITE RANKRPT-REC FROM WS-CONTROL-TOTAL-LINE.
109400 840-EXIT.
109500     EXIT.
109600
109700******************************************************************
109800* 800-OPEN-FILES / 850-CLOSE-FILES -- THE STANDARD PAIR THIS
109900* SHOP USES TO BRACKET EVERY BATCH JOB'S I/O.
110000******************************************************************
110100 800-OPEN-FILES.
110200     OPEN INPUT ROOMFAC, SENSORS, CALEVTS, REQUEST.
110300     OPEN OUTPUT RANKRPT, SYSOUT.
110400 800-EXIT.
110500     EXIT.
110600
110700 850-CLOSE-FILES.
110800     CLOSE ROOMFAC, SENSORS, CALEVTS, REQUEST, RANKRPT, SYSOUT.
110900 850-EXIT.
111000     EXIT.
111100
111200******************************************************************
111300* 900-READ-XXXX -- ONE READ PARAGRAPH PER INPUT FILE, SAME SHAPE
111400* FOR EACH: READ, SET THE EOF SWITCH, COUNT THE RECORD.
111500******************************************************************
111600 900-READ-ROOMFAC.
111700     READ ROOMFAC INTO RF-ROOM-FACILITY-RECORD
111800         AT END
111900             MOVE "N" TO MORE-ROOMFAC-SW
112000             GO TO 900-EXIT
112100     END-READ.
112200 900-EXIT.
112300     EXIT.
112400
112500 900-READ-SENSORS.
112600     READ SENSORS INTO SR-SENSOR-READING-RECORD
112700         AT END
112800             MOVE "N" TO MORE-SENSORS-SW
112900             GO TO 900-EXIT
113000     END-READ.
113100 900-EXIT.
113200     EXIT.
113300
113400 900-READ-CALEVTS.
113500     READ CALEVTS INTO CE-CALENDAR-EVENT-RECORD
113600         AT END
113700             MOVE "N" TO MORE-CALEVTS-SW
113800             GO TO 900-EXIT
113900     END-READ.
114000 900-EXIT.
114100     EXIT.
114200
114300 900-READ-REQUEST.
114400     READ REQUEST INTO RQ-REQUEST-RECORD
114500         AT END
114600             MOVE "N" TO MORE-REQUEST-SW
114700             GO TO 900-EXIT
114800     END-READ.
114900     ADD 1 TO WS-REQUEST-COUNT.
115000 900-EXIT.
115100     EXIT.
115200
115300******************************************************************
115400* 999-CLEANUP -- END-OF-JOB STATISTICS AND THE NORMAL-END BANNER,
115500* SAME STYLE AS EVERY OTHER BATCH JOB IN THIS SHOP.
115600******************************************************************
115700 999-CLEANUP.
115800     MOVE "999-CLEANUP" TO PARA-NAME.
115900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
116000     DISPLAY "REQUESTS PROCESSED       -- " WS-REQUEST-COUNT.
116100     DISPLAY "ROOMS READ               -- " WS-ROOMS-READ.
116200     DISPLAY "ROOMS PASSING FILTER     -- " WS-ROOMS-FILTERED.
116300     DISPLAY "ROOMS RANKED             -- " WS-ROOMS-RANKED.
116400     DISPLAY "****** NORMAL END OF JOB RANKSVC ******".
116500 999-EXIT.
116600     EXIT.
116700
116800******************************************************************
116900* 1000-ABEND-RTN -- FORCED ABEND ON A DIVIDE BY ZERO, SAME HOUSE
117000* IDIOM AS EVERY OTHER BATCH JOB ON THIS SYSTEM.
117100******************************************************************
117200 1000-ABEND-RTN.
117300     WRITE SYSOUT-REC FROM ABEND-REC.
117400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
117500     DISPLAY "*** ABNORMAL END OF JOB- RANKSVC ***" UPON CONSOLE.
117600     DIVIDE ZERO-VAL INTO ONE-VAL.
