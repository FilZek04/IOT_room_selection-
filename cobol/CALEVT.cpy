000100******************************************************************
000200* CALEVT  --  CALENDAR EVENT LAYOUT
000300* COPY MEMBER FOR THE IOT ROOM-SELECTION SYSTEM
000400* ONE RECORD PER BOOKING ON A ROOM'S CALENDAR.  ONLY CONFIRMED
000500* EVENTS BLOCK A ROOM'S AVAILABILITY -- SEE RANKSVC 300-AVAIL-
000600* ABILITY-RTN.
000700******************************************************************
000800* CHANGE LOG
000900* 2013-01-09  RHL  TICKET RM-0061  INITIAL LAYOUT                 RM0061
001000* 2017-07-22  DKP  TICKET RM-0340  ADDED TENTATIVE/CANCELLED      RM0340
001100******************************************************************
001200 01  CE-CALENDAR-EVENT-RECORD.
001300     05  CE-ROOM-NAME              PIC X(20).
001400     05  CE-STATUS                 PIC X(10).
001500         88  CE-CONFIRMED          VALUE "CONFIRMED".
001600         88  CE-TENTATIVE          VALUE "TENTATIVE".
001700         88  CE-CANCELLED          VALUE "CANCELLED".
001800     05  CE-START                  PIC X(19).
001900     05  CE-END                    PIC X(19).
002000     05  CE-FILLER                 PIC X(12).
