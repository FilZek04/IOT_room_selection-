000100******************************************************************
000200* ROOMTAB  --  IN-MEMORY ROOM TABLE
000300* COPY MEMBER FOR THE IOT ROOM-SELECTION SYSTEM
000400* ONE ENTRY PER CANDIDATE ROOM, BUILT BY RANKSVC'S LOAD-STEP
000500* PARAGRAPHS (050/060/070) AND SCORED BY AHPENG.  MAX 100 ROOMS.
000600* THE CRITERION-DETAIL TABLE CARRIES THE TEN LEAF CRITERIA IN
000700* FIXED ORDER -- SEE 88-LEVELS BELOW -- SO AHPENG CAN INDEX IT
000800* POSITIONALLY INSTEAD OF SEARCHING ON NAME.
000900******************************************************************
001000* CHANGE LOG
001100* 2021-02-08  MQT  TICKET RM-0590  INITIAL ROOM TABLE (5 SENSORS) RM0590
001200* 2021-11-15  MQT  TICKET RM-0618  ADDED VOC, AIRQUALITY SENSORS  RM0618
001300* 2022-06-30  DKP  TICKET RM-0651  ADDED CRITERION-DETAIL TABLE   RM0651
001400* 2023-03-11  DKP  TICKET RM-0689  ADDED BLENDED SCORE/FINAL RANK RM0689
001500******************************************************************
001600 01  WS-ROOM-TABLE.
001700     05  RT-ROOM-COUNT              PIC 9(3) COMP SYNC.
001800     05  RT-ROOM-ENTRY OCCURS 100 TIMES
001900         INDEXED BY RT-IDX, RT-SRCH-IDX.
002000* ---------------------------------------------------------
002100* FACILITY DATA -- LOADED FROM ROOMFAC (RF-) BY 050-LOAD-
002200* ROOMFAC-TABLE.
002300* ---------------------------------------------------------
002400         10  RT-ROOM-NAME              PIC X(20).
002500         10  RT-SEATING-CAP            PIC 9(4).
002600         10  RT-COMPUTERS              PIC 9(4).
002700         10  RT-PROJECTOR              PIC X(1).
002800             88  RT-HAS-PROJECTOR       VALUE "Y".
002900         10  RT-WHITEBOARD             PIC X(1).
003000             88  RT-HAS-WHITEBOARD      VALUE "Y".
003100         10  RT-ROBOTS                 PIC 9(3).
003200* ---------------------------------------------------------
003300* SENSOR AVERAGES -- AVERAGE OF LATEST UP TO 10 READINGS PER
003400* ROOM/SENSOR.  LOADED BY 060-LOAD-SENSOR-READINGS.  A ZERO
003500* READ-COUNT MEANS NO READING WAS FOUND -- AHPENG DEFAULTS
003600* THAT LEAF'S SCORE TO 0.5 PER THE MISSING-VALUE RULE.
003700* ---------------------------------------------------------
003800         10  RT-SENSOR-AVERAGES.
003900             15  RT-AVG-TEMPERATURE      PIC S9(3)V99 COMP-3.
004000             15  RT-AVG-CO2              PIC S9(5)V99 COMP-3.
004100             15  RT-AVG-HUMIDITY         PIC S9(3)V99 COMP-3.
004200             15  RT-AVG-SOUND            PIC S9(3)V99 COMP-3.
004300             15  RT-AVG-VOC              PIC S9(5)V99 COMP-3.
004400             15  RT-AVG-LIGHT            PIC S9(5)V99 COMP-3.
004500             15  RT-AVG-AIRQUALITY       PIC S9(5)V99 COMP-3.
004600         10  RT-READ-COUNTS.
004700             15  RT-RDCT-TEMPERATURE     PIC 9(2) COMP.
004800             15  RT-RDCT-CO2             PIC 9(2) COMP.
004900             15  RT-RDCT-HUMIDITY        PIC 9(2) COMP.
005000             15  RT-RDCT-SOUND           PIC 9(2) COMP.
005100             15  RT-RDCT-VOC             PIC 9(2) COMP.
005200             15  RT-RDCT-LIGHT           PIC 9(2) COMP.
005300             15  RT-RDCT-AIRQUALITY      PIC 9(2) COMP.
005400* ---------------------------------------------------------
005500* STATUS FLAGS -- SET BY 200-HARD-FILTER-RTN AND
005600* 300-AVAILABILITY-RTN.
005700* ---------------------------------------------------------
005800         10  RT-HARD-FILTER-SW         PIC X(1) VALUE "Y".
005900             88  RT-PASSES-FILTER       VALUE "Y".
006000             88  RT-FAILS-FILTER        VALUE "N".
006100         10  RT-AVAILABLE-SW           PIC X(1) VALUE "Y".
006200             88  RT-IS-AVAILABLE        VALUE "Y".
006300             88  RT-NOT-AVAILABLE       VALUE "N".
006400* ---------------------------------------------------------
006500* TEN-LEAF CRITERION DETAIL -- FILLED BY AHPENG 100-SCORE-
006600* LEAVES.  FIXED POSITIONAL ORDER, NOT SEARCHED BY NAME:
006700*   1 TEMPERATURE   2 LIGHTING     3 NOISE        4 HUMIDITY
006800*   5 CO2           6 AIRQUALITY   7 VOC          8 SEATCAP
006900*   9 EQUIPMENT    10 AVFACILITIES
007000* ---------------------------------------------------------
007100         10  RT-CRITERION-DETAIL OCCURS 10 TIMES
007200             INDEXED BY RT-CRIT-IDX.
007300             15  RT-CRIT-NAME            PIC X(14).
007400             15  RT-CRIT-RAW-VALUE       PIC S9(5)V9999 COMP-3.
007500             15  RT-CRIT-SCORE           PIC S9V9(6) COMP-3.
007600             15  RT-CRIT-MAIN-WEIGHT     PIC S9V9(6) COMP-3.
007700             15  RT-CRIT-SUB-WEIGHT      PIC S9V9(6) COMP-3.
007800             15  RT-CRIT-GLOBAL-WEIGHT   PIC S9V9(6) COMP-3.
007900* ---------------------------------------------------------
008000* MAIN-LEVEL AND FINAL SCORES -- FILLED BY AHPENG 200/300,
008100* BLENDED AND RANKED BACK IN RANKSVC 600/700.
008200* ---------------------------------------------------------
008300         10  RT-COMFORT-SCORE          PIC S9V9(6) COMP-3.
008400         10  RT-HEALTH-SCORE           PIC S9V9(6) COMP-3.
008500         10  RT-USABILITY-SCORE        PIC S9V9(6) COMP-3.
008600         10  RT-AHP-SCORE              PIC S9V9(6) COMP-3.
008700         10  RT-BLENDED-SCORE          PIC S9V999 COMP-3.
008800         10  RT-BLENDED-SCORE-EDIT REDEFINES RT-BLENDED-SCORE
008900             PIC S9V999 COMP-3.
009000         10  RT-FINAL-RANK             PIC 9(3) COMP.
009100         10  RT-FILLER                 PIC X(8).
