000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AHPENG.
000400 AUTHOR. D K PARSONS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/08/21.
000700 DATE-COMPILED. 02/08/21.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED ONCE PER SURVIVING ROOM BY RANKSVC
001300*          500-SCORE-ROOMS-RTN. GIVEN THE ROOM'S FACILITY DATA
001400*          AND SENSOR AVERAGES, THE REQUESTER'S HARD
001500*          REQUIREMENTS, AND THE GLOBAL WEIGHT TABLES BUILT FROM
001600*          THE SAATY COMPARISON MATRICES, THIS ROUTINE CALLS
001700*          SCOREMAP TEN TIMES TO SCORE EACH LEAF CRITERION, CALLS
001800*          AGGREG THREE TIMES TO ROLL THE LEAVES UP INTO COMFORT,
001900*          HEALTH AND USABILITY, AND CALLS AGGREG A FOURTH TIME
002000*          TO BLEND THE THREE MAINS INTO ONE FINAL AHP SCORE FOR
002100*          THE ROOM. THE ROOM ENTRY IS UPDATED IN PLACE --
002200*          NOTHING IS RETURNED EXCEPT THE RETURN CODE.
002300*
002400******************************************************************
002500* CHANGE LOG
002600* 2021-02-08 MQT TICKET RM-0592 INITIAL VERSION -- SCORES THE TEN RM0592
002700* LEAF CRITERIA FOR ONE ROOM AND ROLLS THEM UP THROUGH THE THREE  RM0592
002800* MAIN CRITERIA TO A SINGLE AHP SCORE.                            RM0592
002900* 2021-11-15 MQT TICKET RM-0619 ADDED AIRQUALITY AND VOC LEAVES   RM0619
003000* UNDER HEALTH WHEN THOSE SENSORS WENT INTO SERVICE.              RM0619
003100* 2022-06-30 DKP TICKET RM-0652 CARRY RAW VALUE, SCORE, MAIN      RM0652
003200* WEIGHT, SUB WEIGHT AND GLOBAL WEIGHT FOR EACH LEAF BACK TO THE  RM0652
003300* CALLER SO THE REPORT CAN PRINT A FULL WEIGHTS BREAKDOWN.        RM0652
003400* 2023-03-11 DKP TICKET RM-0690 FINAL AHP SCORE NOW CARRIED BACK  RM0690
003500* IN THE ROOM ENTRY ITSELF RATHER THAN A SEPARATE RETURN FIELD.   RM0690
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000* BAND CONSTANTS FOR THE SEVEN SENSOR LEAVES -- SEE SCOREMAP
005100* REMARKS FOR THE CENTERED/LOWER-IS-BETTER FORMULAS THESE FEED.
005200******************************************************************
005300 01  WS-BAND-CONSTANTS.
005400     05  WS-TEMP-OPT-MIN       PIC S9(5)V9(4) COMP-3 VALUE 20.
005500     05  WS-TEMP-OPT-MAX       PIC S9(5)V9(4) COMP-3 VALUE 24.
005600     05  WS-TEMP-ACC-MIN       PIC S9(5)V9(4) COMP-3 VALUE 18.
005700     05  WS-TEMP-ACC-MAX       PIC S9(5)V9(4) COMP-3 VALUE 26.
005800     05  WS-HUM-OPT-MIN        PIC S9(5)V9(4) COMP-3 VALUE 40.
005900     05  WS-HUM-OPT-MAX        PIC S9(5)V9(4) COMP-3 VALUE 60.
006000     05  WS-HUM-ACC-MIN        PIC S9(5)V9(4) COMP-3 VALUE 30.
006100     05  WS-HUM-ACC-MAX        PIC S9(5)V9(4) COMP-3 VALUE 70.
006200     05  WS-LIGHT-OPT-MIN      PIC S9(5)V9(4) COMP-3 VALUE 300.
006300     05  WS-LIGHT-OPT-MAX      PIC S9(5)V9(4) COMP-3 VALUE 500.
006400     05  WS-LIGHT-ACC-MIN      PIC S9(5)V9(4) COMP-3 VALUE 200.
006500     05  WS-LIGHT-ACC-MAX      PIC S9(5)V9(4) COMP-3 VALUE 750.
006600     05  WS-CO2-ACC-MAX        PIC S9(5)V9(4) COMP-3 VALUE 1000.
006700     05  WS-CO2-OPT-MAX        PIC S9(5)V9(4) COMP-3 VALUE 600.
006800     05  WS-NOISE-OPT-MAX      PIC S9(5)V9(4) COMP-3 VALUE 35.
006900     05  WS-NOISE-ACC-MAX      PIC S9(5)V9(4) COMP-3 VALUE 45.
007000     05  WS-VOC-OPT-MAX        PIC S9(5)V9(4) COMP-3 VALUE 200.
007100     05  WS-VOC-ACC-MAX        PIC S9(5)V9(4) COMP-3 VALUE 400.
007200     05  WS-AQI-OPT-MAX        PIC S9(5)V9(4) COMP-3 VALUE 50.
007300     05  WS-AQI-ACC-MAX        PIC S9(5)V9(4) COMP-3 VALUE 100.
007400     05  WS-ZERO-ACC-MIN       PIC S9(5)V9(4) COMP-3 VALUE ZERO.
007500 01  WS-BAND-CONSTANTS-EDIT REDEFINES WS-BAND-CONSTANTS.
007600     05  FILLER                PIC X(189).
007700
007800******************************************************************
007900* WS-AGG-WORK-TBL FEEDS AGGREG FOR EACH OF THE FOUR ROLL-UP
008000* CALLS -- THE THREE MAINS REUSE THE SAME THREE SLOTS.
008100******************************************************************
008200 01  WS-AGG-WORK-TBL.
008300     05  WS-AGG-ENTRY OCCURS 10 TIMES INDEXED BY WS-AGG-IDX.
008400         10  WS-AGG-SCORE          PIC S9V9(6) COMP-3.
008500         10  WS-AGG-WEIGHT         PIC S9V9(6) COMP-3.
008600 01  WS-AGG-WORK-EDIT REDEFINES WS-AGG-WORK-TBL.
008700     05  FILLER                PIC X(140).
008800
008900 01  WS-COUNTERS.
009000     05  WS-CALL-COUNT          PIC S9(7) COMP VALUE ZERO.
009100     05  WS-MISSING-SENSOR-CNT  PIC S9(5) COMP VALUE ZERO.
009200 01  WS-COUNTERS-DISPLAY REDEFINES WS-COUNTERS.
009300     05  WS-CALL-COUNT-D        PIC S9(7).
009400     05  WS-MISSING-SENSOR-D    PIC S9(5).
009500
009600 01  SCOREMAP-PARMS.
009700     05  SM-MAP-STYLE           PIC X(1).
009800         88  SM-CENTERED            VALUE "C".
009900         88  SM-LOWER-IS-BETTER     VALUE "L".
010000         88  SM-SEATING-RATIO       VALUE "S".
010100         88  SM-EQUIPMENT-RATIO     VALUE "E".
010200         88  SM-AV-FACILITY         VALUE "A".
010300     05  SM-RAW-VALUE           PIC S9(5)V9(4) COMP-3.
010400     05  SM-REQUIRED-SW         PIC X(1).
010500         88  SM-IS-REQUIRED         VALUE "Y".
010600         88  SM-NOT-REQUIRED        VALUE "N" " ".
010700     05  SM-OPT-MIN             PIC S9(5)V9(4) COMP-3.
010800     05  SM-OPT-MAX             PIC S9(5)V9(4) COMP-3.
010900     05  SM-ACC-MIN             PIC S9(5)V9(4) COMP-3.
011000     05  SM-ACC-MAX             PIC S9(5)V9(4) COMP-3.
011100     05  SM-SCORE-OUT           PIC S9V9(6)    COMP-3.
011200     05  SM-RETURN-CD           PIC S9(4) COMP.
011300
011400 01  AGGREG-PARMS.
011500     05  AG-METHOD-SW           PIC X(1).
011600         88  AG-WEIGHTED-SUM        VALUE "S".
011700         88  AG-WEIGHTED-PRODUCT    VALUE "P".
011800         88  AG-COMBINED            VALUE "C".
011900     05  AG-ENTRY-COUNT         PIC S9(4) COMP.
012000     05  AG-ENTRY-TBL OCCURS 10 TIMES INDEXED BY AG-IDX.
012100         10  AG-SCORE               PIC S9V9(6) COMP-3.
012200         10  AG-WEIGHT              PIC S9V9(6) COMP-3.
012300     05  AG-RESULT-OUT          PIC S9V9(6) COMP-3.
012400     05  AG-RETURN-CD           PIC S9(4) COMP.
012500
012600 LINKAGE SECTION.
012700******************************************************************
012800* AH-ROOM-ENTRY MUST STAY BYTE-FOR-BYTE IDENTICAL TO RT-ROOM-
012900* ENTRY IN ROOMTAB.CPY -- RANKSVC PASSES RT-ROOM-ENTRY(RT-IDX)
013000* DIRECTLY, BY REFERENCE, SO THE SCORES LAND BACK IN THE TABLE.
013100******************************************************************
013200 01  AH-ROOM-ENTRY.
013300     05  AH-ROOM-NAME              PIC X(20).
013400     05  AH-SEATING-CAP            PIC 9(4).
013500     05  AH-COMPUTERS              PIC 9(4).
013600     05  AH-PROJECTOR              PIC X(1).
013700         88  AH-HAS-PROJECTOR       VALUE "Y".
013800     05  AH-WHITEBOARD             PIC X(1).
013900         88  AH-HAS-WHITEBOARD      VALUE "Y".
014000     05  AH-ROBOTS                 PIC 9(3).
014100     05  AH-SENSOR-AVERAGES.
014200         10  AH-AVG-TEMPERATURE      PIC S9(3)V99 COMP-3.
014300         10  AH-AVG-CO2              PIC S9(5)V99 COMP-3.
014400         10  AH-AVG-HUMIDITY         PIC S9(3)V99 COMP-3.
014500         10  AH-AVG-SOUND            PIC S9(3)V99 COMP-3.
014600         10  AH-AVG-VOC              PIC S9(5)V99 COMP-3.
014700         10  AH-AVG-LIGHT            PIC S9(5)V99 COMP-3.
014800         10  AH-AVG-AIRQUALITY       PIC S9(5)V99 COMP-3.
014900     05  AH-READ-COUNTS.
015000         10  AH-RDCT-TEMPERATURE     PIC 9(2) COMP.
015100         10  AH-RDCT-CO2             PIC 9(2) COMP.
015200         10  AH-RDCT-HUMIDITY        PIC 9(2) COMP.
015300         10  AH-RDCT-SOUND           PIC 9(2) COMP.
015400         10  AH-RDCT-VOC             PIC 9(2) COMP.
015500         10  AH-RDCT-LIGHT           PIC 9(2) COMP.
015600         10  AH-RDCT-AIRQUALITY      PIC 9(2) COMP.
015700     05  AH-HARD-FILTER-SW         PIC X(1).
015800         88  AH-PASSES-FILTER       VALUE "Y".
015900     05  AH-AVAILABLE-SW           PIC X(1).
016000         88  AH-IS-AVAILABLE        VALUE "Y".
016100     05  AH-CRITERION-DETAIL OCCURS 10 TIMES
016200         INDEXED BY AH-CRIT-IDX.
016300         10  AH-CRIT-NAME            PIC X(14).
016400         10  AH-CRIT-RAW-VALUE       PIC S9(5)V9999 COMP-3.
016500         10  AH-CRIT-SCORE           PIC S9V9(6) COMP-3.
016600         10  AH-CRIT-MAIN-WEIGHT     PIC S9V9(6) COMP-3.
016700         10  AH-CRIT-SUB-WEIGHT      PIC S9V9(6) COMP-3.
016800         10  AH-CRIT-GLOBAL-WEIGHT   PIC S9V9(6) COMP-3.
016900     05  AH-COMFORT-SCORE          PIC S9V9(6) COMP-3.
017000     05  AH-HEALTH-SCORE           PIC S9V9(6) COMP-3.
017100     05  AH-USABILITY-SCORE        PIC S9V9(6) COMP-3.
017200     05  AH-AHP-SCORE              PIC S9V9(6) COMP-3.
017300     05  AH-BLENDED-SCORE          PIC S9V999 COMP-3.
017400     05  AH-BLENDED-SCORE-EDIT REDEFINES AH-BLENDED-SCORE
017500         PIC S9V999 COMP-3.
017600     05  AH-FINAL-RANK             PIC 9(3) COMP.
017700     05  AH-FILLER                 PIC X(8).
017800
017900 01  AHPENG-CONTROL-PARMS.
018000     05  AH-REQUIRED-SEATS         PIC 9(4).
018100     05  AH-REQUIRED-COMPUTERS     PIC 9(1).
018200     05  AH-REQUIRED-PROJECTOR-SW  PIC X(1).
018300         88  AH-PROJECTOR-REQUIRED     VALUE "Y".
018400     05  AH-MAIN-WEIGHTS.
018500         10  AH-W-COMFORT              PIC S9V9(6) COMP-3.
018600         10  AH-W-HEALTH               PIC S9V9(6) COMP-3.
018700         10  AH-W-USABILITY            PIC S9V9(6) COMP-3.
018800     05  AH-COMFORT-SUB-WEIGHTS.
018900         10  AH-W-TEMPERATURE          PIC S9V9(6) COMP-3.
019000         10  AH-W-LIGHTING             PIC S9V9(6) COMP-3.
019100         10  AH-W-NOISE                PIC S9V9(6) COMP-3.
019200         10  AH-W-HUMIDITY             PIC S9V9(6) COMP-3.
019300     05  AH-HEALTH-SUB-WEIGHTS.
019400         10  AH-W-CO2                  PIC S9V9(6) COMP-3.
019500         10  AH-W-AIRQUALITY           PIC S9V9(6) COMP-3.
019600         10  AH-W-VOC                  PIC S9V9(6) COMP-3.
019700     05  AH-USABILITY-SUB-WEIGHTS.
019800         10  AH-W-SEATCAP              PIC S9V9(6) COMP-3.
019900         10  AH-W-EQUIPMENT            PIC S9V9(6) COMP-3.
020000         10  AH-W-AVFACIL              PIC S9V9(6) COMP-3.
020100     05  AH-AGGREGATOR-SW          PIC X(1).
020200         88  AH-USE-WEIGHTED-SUM       VALUE "S".
020300         88  AH-USE-WEIGHTED-PRODUCT   VALUE "P".
020400         88  AH-USE-COMBINED           VALUE "C".
020500     05  AH-RETURN-CD              PIC S9(4) COMP.
020600
020700 PROCEDURE DIVISION USING AH-ROOM-ENTRY, AHPENG-CONTROL-PARMS.
020800
020900 000-MAINLINE.
021000     ADD 1 TO WS-CALL-COUNT.
021100     MOVE ZERO TO AH-RETURN-CD.
021200     PERFORM 100-SCORE-LEAVES THRU 100-EXIT.
021300     PERFORM 200-AGGREGATE-SUBS THRU 200-EXIT.
021400     PERFORM 300-AGGREGATE-MAIN THRU 300-EXIT.
021500 000-EXIT.
021600     GOBACK.
021700
021800******************************************************************
021900* 100-SCORE-LEAVES -- ONE SCOREMAP CALL PER LEAF, IN THE FIXED
022000* POSITIONAL ORDER DOCUMENTED IN ROOMTAB: 1 TEMPERATURE THROUGH
022100* 10 AVFACILITIES.  A ZERO READ-COUNT MEANS THE SENSOR NEVER
022200* REPORTED -- THE LEAF SCORES 0.5 AND SCOREMAP IS NOT CALLED.
022300******************************************************************
022400 100-SCORE-LEAVES.
022500     PERFORM 110-SCORE-TEMPERATURE THRU 110-EXIT.
022600     PERFORM 120-SCORE-LIGHTING THRU 120-EXIT.
022700     PERFORM 130-SCORE-NOISE THRU 130-EXIT.
022800     PERFORM 140-SCORE-HUMIDITY THRU 140-EXIT.
022900     PERFORM 150-SCORE-CO2 THRU 150-EXIT.
023000     PERFORM 160-SCORE-AIRQUALITY THRU 160-EXIT.
023100     PERFORM 170-SCORE-VOC THRU 170-EXIT.
023200     PERFORM 180-SCORE-SEATCAP THRU 180-EXIT.
023300     PERFORM 182-SCORE-EQUIPMENT THRU 182-EXIT.
023400     PERFORM 184-SCORE-AVFACIL THRU 184-EXIT.
023500 100-EXIT.
023600     EXIT.
023700
023800 110-SCORE-TEMPERATURE.
023900     MOVE "TEMPERATURE" TO AH-CRIT-NAME (1).
024000     MOVE AH-AVG-TEMPERATURE TO AH-CRIT-RAW-VALUE (1).
024100     IF AH-RDCT-TEMPERATURE = 0
024200         MOVE 0.5 TO AH-CRIT-SCORE (1)
024300         ADD 1 TO WS-MISSING-SENSOR-CNT
024400         GO TO 110-EXIT.
024500     MOVE "C" TO SM-MAP-STYLE.
024600     MOVE AH-AVG-TEMPERATURE TO SM-RAW-VALUE.
024700     MOVE WS-TEMP-OPT-MIN TO SM-OPT-MIN.
024800     MOVE WS-TEMP-OPT-MAX TO SM-OPT-MAX.
024900     MOVE WS-TEMP-ACC-MIN TO SM-ACC-MIN.
025000     MOVE WS-TEMP-ACC-MAX TO SM-ACC-MAX.
025100     CALL "SCOREMAP" USING SCOREMAP-PARMS.
025200     MOVE SM-SCORE-OUT TO AH-CRIT-SCORE (1).
025300 110-EXIT.
025400     EXIT.
025500
025600 120-SCORE-LIGHTING.
025700     MOVE "LIGHTING" TO AH-CRIT-NAME (2).
025800     MOVE AH-AVG-LIGHT TO AH-CRIT-RAW-VALUE (2).
025900     IF AH-RDCT-LIGHT = 0
026000         MOVE 0.5 TO AH-CRIT-SCORE (2)
026100         ADD 1 TO WS-MISSING-SENSOR-CNT
026200         GO TO 120-EXIT.
026300     MOVE "C" TO SM-MAP-STYLE.
026400     MOVE AH-AVG-LIGHT TO SM-RAW-VALUE.
026500     MOVE WS-LIGHT-OPT-MIN TO SM-OPT-MIN.
026600     MOVE WS-LIGHT-OPT-MAX TO SM-OPT-MAX.
026700     MOVE WS-LIGHT-ACC-MIN TO SM-ACC-MIN.
026800     MOVE WS-LIGHT-ACC-MAX TO SM-ACC-MAX.
026900     CALL "SCOREMAP" USING SCOREMAP-PARMS.
027000     MOVE SM-SCORE-OUT TO AH-CRIT-SCORE (2).
027100 120-EXIT.
027200     EXIT.
027300
027400 130-SCORE-NOISE.
027500     MOVE "NOISE" TO AH-CRIT-NAME (3).
027600     MOVE AH-AVG-SOUND TO AH-CRIT-RAW-VALUE (3).
027700     IF AH-RDCT-SOUND = 0
027800         MOVE 0.5 TO AH-CRIT-SCORE (3)
027900         ADD 1 TO WS-MISSING-SENSOR-CNT
028000         GO TO 130-EXIT.
028100     MOVE "L" TO SM-MAP-STYLE.
028200     MOVE AH-AVG-SOUND TO SM-RAW-VALUE.
028300     MOVE WS-NOISE-OPT-MAX TO SM-OPT-MAX.
028400     MOVE WS-NOISE-ACC-MAX TO SM-ACC-MAX.
028500     CALL "SCOREMAP" USING SCOREMAP-PARMS.
028600     MOVE SM-SCORE-OUT TO AH-CRIT-SCORE (3).
028700 130-EXIT.
028800     EXIT.
028900
029000 140-SCORE-HUMIDITY.
029100     MOVE "HUMIDITY" TO AH-CRIT-NAME (4).
029200     MOVE AH-AVG-HUMIDITY TO AH-CRIT-RAW-VALUE (4).
029300     IF AH-RDCT-HUMIDITY = 0
029400         MOVE 0.5 TO AH-CRIT-SCORE (4)
029500         ADD 1 TO WS-MISSING-SENSOR-CNT
029600         GO TO 140-EXIT.
029700     MOVE "C" TO SM-MAP-STYLE.
029800     MOVE AH-AVG-HUMIDITY TO SM-RAW-VALUE.
029900     MOVE WS-HUM-OPT-MIN TO SM-OPT-MIN.
030000     MOVE WS-HUM-OPT-MAX TO SM-OPT-MAX.
030100     MOVE WS-HUM-ACC-MIN TO SM-ACC-MIN.
030200     MOVE WS-HUM-ACC-MAX TO SM-ACC-MAX.
030300     CALL "SCOREMAP" USING SCOREMAP-PARMS.
030400     MOVE SM-SCORE-OUT TO AH-CRIT-SCORE (4).
030500 140-EXIT.
030600     EXIT.
030700
030800 150-SCORE-CO2.
030900     MOVE "CO2" TO AH-CRIT-NAME (5).
031000     MOVE AH-AVG-CO2 TO AH-CRIT-RAW-VALUE (5).
031100     IF AH-RDCT-CO2 = 0
031200         MOVE 0.5 TO AH-CRIT-SCORE (5)
031300         ADD 1 TO WS-MISSING-SENSOR-CNT
031400         GO TO 150-EXIT.
031500     MOVE "L" TO SM-MAP-STYLE.
031600     MOVE AH-AVG-CO2 TO SM-RAW-VALUE.
031700     MOVE WS-CO2-OPT-MAX TO SM-OPT-MAX.
031800     MOVE WS-CO2-ACC-MAX TO SM-ACC-MAX.
031900     CALL "SCOREMAP" USING SCOREMAP-PARMS.
032000     MOVE SM-SCORE-OUT TO AH-CRIT-SCORE (5).
032100 150-EXIT.
032200     EXIT.
032300
032400 160-SCORE-AIRQUALITY.
032500     MOVE "AIRQUALITY" TO AH-CRIT-NAME (6).
032600     MOVE AH-AVG-AIRQUALITY TO AH-CRIT-RAW-VALUE (6).
032700     IF AH-RDCT-AIRQUALITY = 0
032800         MOVE 0.5 TO AH-CRIT-SCORE (6)
032900         ADD 1 TO WS-MISSING-SENSOR-CNT
033000         GO TO 160-EXIT.
033100     MOVE "L" TO SM-MAP-STYLE.
033200     MOVE AH-AVG-AIRQUALITY TO SM-RAW-VALUE.
033300     MOVE WS-AQI-OPT-MAX TO SM-OPT-MAX.
033400     MOVE WS-AQI-ACC-MAX TO SM-ACC-MAX.
033500     CALL "SCOREMAP" USING SCOREMAP-PARMS.
033600     MOVE SM-SCORE-OUT TO AH-CRIT-SCORE (6).
033700 160-EXIT.
033800     EXIT.
033900
034000 170-SCORE-VOC.
034100     MOVE "VOC" TO AH-CRIT-NAME (7).
034200     MOVE AH-AVG-VOC TO AH-CRIT-RAW-VALUE (7).
034300     IF AH-RDCT-VOC = 0
034400         MOVE 0.5 TO AH-CRIT-SCORE (7)
034500         ADD 1 TO WS-MISSING-SENSOR-CNT
034600         GO TO 170-EXIT.
034700     MOVE "L" TO SM-MAP-STYLE.
034800     MOVE AH-AVG-VOC TO SM-RAW-VALUE.
034900     MOVE WS-VOC-OPT-MAX TO SM-OPT-MAX.
035000     MOVE WS-VOC-ACC-MAX TO SM-ACC-MAX.
035100     CALL "SCOREMAP" USING SCOREMAP-PARMS.
035200     MOVE SM-SCORE-OUT TO AH-CRIT-SCORE (7).
035300 170-EXIT.
035400     EXIT.
035500
035600* 180/182/184 DO NOT CARRY A MISSING-SENSOR CASE -- SEATING,
035700* EQUIPMENT AND AV FACILITIES COME FROM ROOMFAC, NOT A SENSOR,
035800* AND ROOMFAC IS ALWAYS PRESENT FOR A ROOM ON THE TABLE.
035900 180-SCORE-SEATCAP.
036000     MOVE "SEATCAP" TO AH-CRIT-NAME (8).
036100     MOVE AH-SEATING-CAP TO AH-CRIT-RAW-VALUE (8).
036200     MOVE "S" TO SM-MAP-STYLE.
036300     MOVE AH-SEATING-CAP TO SM-RAW-VALUE.
036400     MOVE AH-REQUIRED-SEATS TO SM-OPT-MIN.
036500     CALL "SCOREMAP" USING SCOREMAP-PARMS.
036600     MOVE SM-SCORE-OUT TO AH-CRIT-SCORE (8).
036700 180-EXIT.
036800     EXIT.
036900
037000 182-SCORE-EQUIPMENT.
037100     MOVE "EQUIPMENT" TO AH-CRIT-NAME (9).
037200     MOVE AH-COMPUTERS TO AH-CRIT-RAW-VALUE (9).
037300     MOVE "E" TO SM-MAP-STYLE.
037400     MOVE AH-COMPUTERS TO SM-RAW-VALUE.
037500     MOVE AH-REQUIRED-COMPUTERS TO SM-OPT-MIN.
037600     CALL "SCOREMAP" USING SCOREMAP-PARMS.
037700     MOVE SM-SCORE-OUT TO AH-CRIT-SCORE (9).
037800 182-EXIT.
037900     EXIT.
038000
038100 184-SCORE-AVFACIL.
038200     MOVE "AVFACILITIES" TO AH-CRIT-NAME (10).
038300     MOVE "A" TO SM-MAP-STYLE.
038400     IF AH-HAS-PROJECTOR
038500         MOVE 1 TO SM-RAW-VALUE AH-CRIT-RAW-VALUE (10)
038600     ELSE
038700         MOVE 0 TO SM-RAW-VALUE AH-CRIT-RAW-VALUE (10).
038800     MOVE AH-REQUIRED-PROJECTOR-SW TO SM-REQUIRED-SW.
038900     CALL "SCOREMAP" USING SCOREMAP-PARMS.
039000     MOVE SM-SCORE-OUT TO AH-CRIT-SCORE (10).
039100 184-EXIT.
039200     EXIT.
039300
039400******************************************************************
039500* 200-AGGREGATE-SUBS -- ROLLS THE LEAVES UP UNDER EACH MAIN
039600* CRITERION USING THE REQUESTER'S AGGREGATOR CHOICE, AND STAMPS
039700* MAIN/SUB/GLOBAL WEIGHT BACK INTO EACH LEAF'S DETAIL ENTRY.
039800******************************************************************
039900 200-AGGREGATE-SUBS.
040000     PERFORM 210-STAMP-WEIGHTS THRU 210-EXIT
040100         VARYING AH-CRIT-IDX FROM 1 BY 1
040200             UNTIL AH-CRIT-IDX > 10.
040300     PERFORM 220-AGGREGATE-COMFORT THRU 220-EXIT.
040400     PERFORM 230-AGGREGATE-HEALTH THRU 230-EXIT.
040500     PERFORM 240-AGGREGATE-USABILITY THRU 240-EXIT.
040600 200-EXIT.
040700     EXIT.
040800
040900* 210-STAMP-WEIGHTS -- SUB WEIGHTS FOLLOW THE FIXED LEAF ORDER;
041000* MAIN WEIGHT IS WHICHEVER OF THE THREE COVERS THIS LEAF.
041100 210-STAMP-WEIGHTS.
041200     IF AH-CRIT-IDX = 1
041300         MOVE AH-W-COMFORT TO AH-CRIT-MAIN-WEIGHT (1)
041400         MOVE AH-W-TEMPERATURE TO AH-CRIT-SUB-WEIGHT (1).
041500     IF AH-CRIT-IDX = 2
041600         MOVE AH-W-COMFORT TO AH-CRIT-MAIN-WEIGHT (2)
041700         MOVE AH-W-LIGHTING TO AH-CRIT-SUB-WEIGHT (2).
041800     IF AH-CRIT-IDX = 3
041900         MOVE AH-W-COMFORT TO AH-CRIT-MAIN-WEIGHT (3)
042000         MOVE AH-W-NOISE TO AH-CRIT-SUB-WEIGHT (3).
042100     IF AH-CRIT-IDX = 4
042200         MOVE AH-W-COMFORT TO AH-CRIT-MAIN-WEIGHT (4)
042300         MOVE AH-W-HUMIDITY TO AH-CRIT-SUB-WEIGHT (4).
042400     IF AH-CRIT-IDX = 5
042500         MOVE AH-W-HEALTH TO AH-CRIT-MAIN-WEIGHT (5)
042600         MOVE AH-W-CO2 TO AH-CRIT-SUB-WEIGHT (5).
042700     IF AH-CRIT-IDX = 6
042800         MOVE AH-W-HEALTH TO AH-CRIT-MAIN-WEIGHT (6)
042900         MOVE AH-W-AIRQUALITY TO AH-CRIT-SUB-WEIGHT (6).
043000     IF AH-CRIT-IDX = 7
043100         MOVE AH-W-HEALTH TO AH-CRIT-MAIN-WEIGHT (7)
043200         MOVE AH-W-VOC TO AH-CRIT-SUB-WEIGHT (7).
043300     IF AH-CRIT-IDX = 8
043400         MOVE AH-W-USABILITY TO AH-CRIT-MAIN-WEIGHT (8)
043500         MOVE AH-W-SEATCAP TO AH-CRIT-SUB-WEIGHT (8).
043600     IF AH-CRIT-IDX = 9
043700         MOVE AH-W-USABILITY TO AH-CRIT-MAIN-WEIGHT (9)
043800         MOVE AH-W-EQUIPMENT TO AH-CRIT-SUB-WEIGHT (9).
043900     IF AH-CRIT-IDX = 10
044000         MOVE AH-W-USABILITY TO AH-CRIT-MAIN-WEIGHT (10)
044100         MOVE AH-W-AVFACIL TO AH-CRIT-SUB-WEIGHT (10).
044200     COMPUTE AH-CRIT-GLOBAL-WEIGHT (AH-CRIT-IDX) ROUNDED =
044300         AH-CRIT-MAIN-WEIGHT (AH-CRIT-IDX) *
044400         AH-CRIT-SUB-WEIGHT (AH-CRIT-IDX).
044500 210-EXIT.
044600     EXIT.
044700
044800 220-AGGREGATE-COMFORT.
044900     MOVE AH-AGGREGATOR-SW TO AG-METHOD-SW.
045000     MOVE 4 TO AG-ENTRY-COUNT.
045100     MOVE AH-CRIT-SCORE (1) TO AG-SCORE (1).
045200     MOVE AH-W-TEMPERATURE TO AG-WEIGHT (1).
045300     MOVE AH-CRIT-SCORE (2) TO AG-SCORE (2).
045400     MOVE AH-W-LIGHTING TO AG-WEIGHT (2).
045500     MOVE AH-CRIT-SCORE (3) TO AG-SCORE (3).
045600     MOVE AH-W-NOISE TO AG-WEIGHT (3).
045700     MOVE AH-CRIT-SCORE (4) TO AG-SCORE (4).
045800     MOVE AH-W-HUMIDITY TO AG-WEIGHT (4).
045900     CALL "AGGREG" USING AGGREG-PARMS.
046000     MOVE AG-RESULT-OUT TO AH-COMFORT-SCORE.
046100 220-EXIT.
046200     EXIT.
046300
046400 230-AGGREGATE-HEALTH.
046500     MOVE AH-AGGREGATOR-SW TO AG-METHOD-SW.
046600     MOVE 3 TO AG-ENTRY-COUNT.
046700     MOVE AH-CRIT-SCORE (5) TO AG-SCORE (1).
046800     MOVE AH-W-CO2 TO AG-WEIGHT (1).
046900     MOVE AH-CRIT-SCORE (6) TO AG-SCORE (2).
047000     MOVE AH-W-AIRQUALITY TO AG-WEIGHT (2).
047100     MOVE AH-CRIT-SCORE (7) TO AG-SCORE (3).
047200     MOVE AH-W-VOC TO AG-WEIGHT (3).
047300     CALL "AGGREG" USING AGGREG-PARMS.
047400     MOVE AG-RESULT-OUT TO AH-HEALTH-SCORE.
047500 230-EXIT.
047600     EXIT.
047700
047800 240-AGGREGATE-USABILITY.
047900     MOVE AH-AGGREGATOR-SW TO AG-METHOD-SW.
048000     MOVE 3 TO AG-ENTRY-COUNT.
048100     MOVE AH-CRIT-SCORE (8) TO AG-SCORE (1).
048200     MOVE AH-W-SEATCAP TO AG-WEIGHT (1).
048300     MOVE AH-CRIT-SCORE (9) TO AG-SCORE (2).
048400     MOVE AH-W-EQUIPMENT TO AG-WEIGHT (2).
048500     MOVE AH-CRIT-SCORE (10) TO AG-SCORE (3).
048600     MOVE AH-W-AVFACIL TO AG-WEIGHT (3).
048700     CALL "AGGREG" USING AGGREG-PARMS.
048800     MOVE AG-RESULT-OUT TO AH-USABILITY-SCORE.
048900 240-EXIT.
049000     EXIT.
049100
049200******************************************************************
049300* 300-AGGREGATE-MAIN -- FINAL BLEND OF THE THREE MAIN SCORES
049400* INTO THE ROOM'S AHP SCORE, USING THE SAME AGGREGATOR CHOICE.
049500******************************************************************
049600 300-AGGREGATE-MAIN.
049700     MOVE AH-AGGREGATOR-SW TO AG-METHOD-SW.
049800     MOVE 3 TO AG-ENTRY-COUNT.
049900     MOVE AH-COMFORT-SCORE TO AG-SCORE (1).
050000     MOVE AH-W-COMFORT TO AG-WEIGHT (1).
050100     MOVE AH-HEALTH-SCORE TO AG-SCORE (2).
050200     MOVE AH-W-HEALTH TO AG-WEIGHT (2).
050300     MOVE AH-USABILITY-SCORE TO AG-SCORE (3).
050400     MOVE AH-W-USABILITY TO AG-WEIGHT (3).
050500     CALL "AGGREG" USING AGGREG-PARMS.
050600     MOVE AG-RESULT-OUT TO AH-AHP-SCORE.
050700 300-EXIT.
050800     EXIT.
