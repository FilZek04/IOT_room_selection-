000100******************************************************************
000200* RANKOUT  --  RANKED-ROOM REPORT LAYOUT
000300* COPY MEMBER FOR THE IOT ROOM-SELECTION SYSTEM
000400* 132-COLUMN PRINT LINES FOR RANKRPT -- HEADER, WEIGHTS SUMMARY,
000500* RANKING DETAIL, AND CONTROL TOTALS.  SEE RANKSVC 800-WRITE-
000600* REPORT-RTN AND ITS 810/820/830/840 SUB-PARAGRAPHS.
000700******************************************************************
000800* CHANGE LOG
000900* 2018-05-17  DKP  TICKET RM-0410  INITIAL REPORT LAYOUT          RM0410
001000* 2022-01-21  MQT  TICKET RM-0640  ADDED CONSISTENCY OK/FAIL COL  RM0640
001100******************************************************************
001200 01  WS-RANKRPT-HEADER-LINE.
001300     05  FILLER                  PIC X(1)  VALUE SPACE.
001400     05  RH-DATE.
001500         10  RH-YY                  PIC 9(4).
001600         10  FILLER                 PIC X(1) VALUE "-".
001700         10  RH-MM                  PIC 9(2).
001800         10  FILLER                 PIC X(1) VALUE "-".
001900         10  RH-DD                  PIC 9(2).
002000     05  FILLER                  PIC X(10) VALUE SPACES.
002100     05  FILLER                  PIC X(60) VALUE
002200             "IOT ROOM SELECTION -- AHP RANKING REPORT".
002300     05  FILLER                  PIC X(12)
002400                           VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
002500     05  RH-PAGE-NBR-O            PIC ZZ9.
002600     05  FILLER                  PIC X(36) VALUE SPACES.
002700 *
002800 01  WS-RANKRPT-WEIGHT-ECHO-LINE.
002900     05  FILLER                  PIC X(3)  VALUE SPACES.
003000     05  FILLER                  PIC X(36) VALUE
003100             "REQUEST WEIGHTS (TEMP/CO2/HUM/SND/".
003200     05  FILLER                  PIC X(20) VALUE "FAC/AVAIL) -- ".
003300     05  RH-W-TEMP-O              PIC 9.
003400     05  FILLER                  PIC X(1) VALUE "/".
003500     05  RH-W-CO2-O               PIC 9.
003600     05  FILLER                  PIC X(1) VALUE "/".
003700     05  RH-W-HUM-O               PIC 9.
003800     05  FILLER                  PIC X(1) VALUE "/".
003900     05  RH-W-SND-O               PIC 9.
004000     05  FILLER                  PIC X(1) VALUE "/".
004100     05  RH-W-FAC-O               PIC 9.
004200     05  FILLER                  PIC X(1) VALUE "/".
004300     05  RH-W-AVL-O               PIC 9.
004400     05  FILLER                  PIC X(62) VALUE SPACES.
004500 *
004600 01  WS-WEIGHT-SUMMARY-HDR-LINE.
004700     05  FILLER         PIC X(22) VALUE "CRITERION".
004800     05  FILLER         PIC X(14) VALUE "MAIN/SUB WT".
004900     05  FILLER         PIC X(10) VALUE "PERCENT".
005000     05  FILLER         PIC X(14) VALUE "GLOBAL WT".
005100     05  FILLER         PIC X(12) VALUE "CR".
005200     05  FILLER         PIC X(10) VALUE "STATUS".
005300     05  FILLER         PIC X(50) VALUE SPACES.
005400 *
005500 01  WS-WEIGHT-SUMMARY-DETAIL-LINE.
005600     05  WS-CRIT-NAME-O           PIC X(22).
005700     05  WS-CRIT-WEIGHT-O         PIC 9.9(4).
005800     05  FILLER                  PIC X(4) VALUE SPACES.
005900     05  WS-CRIT-PERCENT-O        PIC ZZ9.9.
006000     05  FILLER                  PIC X(2) VALUE "% ".
006100     05  FILLER                  PIC X(6) VALUE SPACES.
006200     05  WS-CRIT-GLOBAL-WT-O      PIC 9.9(4).
006300     05  FILLER                  PIC X(6) VALUE SPACES.
006400     05  WS-CRIT-CR-O             PIC 9.9(4).
006500     05  FILLER                  PIC X(4) VALUE SPACES.
006600     05  WS-CRIT-CR-STATUS-O      PIC X(4).
006700     05  FILLER                  PIC X(61) VALUE SPACES.
006800 *
006900 01  WS-RANK-DETAIL-HDR-LINE.
007000     05  FILLER         PIC X(6)  VALUE "RANK".
007100     05  FILLER         PIC X(22) VALUE "ROOM NAME".
007200     05  FILLER         PIC X(10) VALUE "OVERALL".
007300     05  FILLER         PIC X(10) VALUE "COMFORT".
007400     05  FILLER         PIC X(10) VALUE "HEALTH".
007500     05  FILLER         PIC X(10) VALUE "USABILITY".
007600     05  FILLER         PIC X(10) VALUE "AVAIL".
007700     05  FILLER         PIC X(54) VALUE SPACES.
007800 *
007900 01  WS-RANK-DETAIL-LINE.
008000     05  RO-RANK-O                PIC ZZ9.
008100     05  FILLER                  PIC X(3) VALUE SPACES.
008200     05  RO-ROOM-NAME-O           PIC X(20).
008300     05  FILLER                  PIC X(2) VALUE SPACES.
008400     05  RO-OVERALL-SCORE-O       PIC 9.9(4).
008500     05  FILLER                  PIC X(3) VALUE SPACES.
008600     05  RO-COMFORT-O             PIC 9.9(4).
008700     05  FILLER                  PIC X(3) VALUE SPACES.
008800     05  RO-HEALTH-O              PIC 9.9(4).
008900     05  FILLER                  PIC X(3) VALUE SPACES.
009000     05  RO-USABILITY-O           PIC 9.9(4).
009100     05  FILLER                  PIC X(3) VALUE SPACES.
009200     05  RO-AVAILABLE-O           PIC X(3).
009300     05  FILLER                  PIC X(65) VALUE SPACES.
009400 *
009500 01  WS-CONTROL-TOTAL-LINE.
009600     05  FILLER                  PIC X(3) VALUE SPACES.
009700     05  CT-LABEL-O               PIC X(40).
009800     05  FILLER                  PIC X(2) VALUE SPACES.
009900     05  CT-VALUE-O               PIC ZZZ,ZZ9.
010000     05  FILLER                  PIC X(80) VALUE SPACES.
010100 *
010200 01  WS-BLANK-RPT-LINE.
010300     05  FILLER                  PIC X(132) VALUE SPACES.
