000100******************************************************************
000200* SENSREC  --  SENSOR READING LAYOUT
000300* COPY MEMBER FOR THE IOT ROOM-SELECTION SYSTEM
000400* ONE RECORD PER SENSOR READING.  INPUT IS SORTED BY ROOM NAME,
000500* THEN SENSOR TYPE, THEN TIMESTAMP DESCENDING (NEWEST READING
000600* FOR EACH ROOM/SENSOR COMES FIRST -- SEE RANKSVC 060-LOAD-SENSOR
000700* READINGS, WHICH RELIES ON THIS ORDERING TO KEEP THE LATEST 10).
000800******************************************************************
000900* CHANGE LOG
001000* 2012-06-14  RHL  TICKET RM-0033  INITIAL LAYOUT (TEMP/CO2/HUM)  RM0033
001100* 2016-02-27  DKP  TICKET RM-0288  ADDED VOC, LIGHT, AIRQUALITY   RM0288
001200* 2021-09-03  MQT  TICKET RM-0602  SIGN-LEADING VALUE, ISO STAMP  RM0602
001300******************************************************************
001400 01  SR-SENSOR-READING-RECORD.
001500     05  SR-ROOM-NAME              PIC X(20).
001600     05  SR-SENSOR-TYPE            PIC X(15).
001700         88  SR-TEMPERATURE         VALUE "TEMPERATURE".
001800         88  SR-CO2                 VALUE "CO2".
001900         88  SR-HUMIDITY            VALUE "HUMIDITY".
002000         88  SR-SOUND               VALUE "SOUND".
002100         88  SR-VOC                 VALUE "VOC".
002200         88  SR-LIGHT               VALUE "LIGHT".
002300         88  SR-AIRQUALITY          VALUE "AIRQUALITY".
002400     05  SR-VALUE                  PIC S9(7)V99 SIGN LEADING.
002500     05  SR-TIMESTAMP              PIC X(19).
002600     05  SR-TIMESTAMP-PARTS REDEFINES SR-TIMESTAMP.
002700         10  SR-TS-YEAR              PIC 9(4).
002800         10  FILLER                  PIC X(1).
002900         10  SR-TS-MONTH             PIC 9(2).
003000         10  FILLER                  PIC X(1).
003100         10  SR-TS-DAY               PIC 9(2).
003200         10  FILLER                  PIC X(1).
003300         10  SR-TS-HOUR              PIC 9(2).
003400         10  FILLER                  PIC X(1).
003500         10  SR-TS-MINUTE            PIC 9(2).
003600         10  FILLER                  PIC X(1).
003700         10  SR-TS-SECOND            PIC 9(2).
003800     05  SR-FILLER                 PIC X(17).
