000100******************************************************************
000200* ABENDREC  --  SYSOUT ABEND / OUT-OF-BALANCE MESSAGE LAYOUT
000300* COPY MEMBER FOR THE IOT ROOM-SELECTION SYSTEM
000400* WRITTEN TO SYSOUT WHEN A RUN IS ABENDED -- EMPTY REQUEST FILE,
000500* MORE THAN 100 ROOMS ON ROOMFAC, OR ANY OTHER BALANCING ERROR.
000600******************************************************************
000700* CHANGE LOG
000800* 2021-02-08  MQT  TICKET RM-0591  INITIAL LAYOUT                 RM0591
000900******************************************************************
001000 01  ABEND-REC.
001100     05  FILLER                  PIC X(4)  VALUE "****".
001200     05  ABEND-REASON            PIC X(40) VALUE SPACES.
001300     05  FILLER                  PIC X(10) VALUE " EXPECTED:".
001400     05  EXPECTED-VAL            PIC -(9)9 VALUE ZERO.
001500     05  FILLER                  PIC X(8)  VALUE "  ACTUAL:".
001600     05  ACTUAL-VAL              PIC -(9)9 VALUE ZERO.
001700     05  FILLER                  PIC X(48) VALUE SPACES.
001800 *
001900 01  ONE-VAL                  PIC 9 VALUE 1.
002000 01  ZERO-VAL                 PIC 9 VALUE 0.
