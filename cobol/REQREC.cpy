000100******************************************************************
000200* REQREC  --  ROOM REQUEST LAYOUT
000300* COPY MEMBER FOR THE IOT ROOM-SELECTION SYSTEM
000400* ONE RECORD PER RUN -- THE REQUESTER'S SAATY WEIGHTS, HARD
000500* FACILITY REQUIREMENTS, AND AN OPTIONAL TIME WINDOW.
000600******************************************************************
000700* CHANGE LOG
000800* 2015-04-30  RHL  TICKET RM-0151  INITIAL LAYOUT (6 WEIGHTS)     RM0151
000900* 2020-10-12  MQT  TICKET RM-0577  ADDED TIME-WINDOW FIELDS       RM0577
001000******************************************************************
001100 01  RQ-REQUEST-RECORD.
001200     05  RQ-SAATY-WEIGHTS.
001300         10  RQ-W-TEMPERATURE         PIC 9(1).
001400         10  RQ-W-CO2                 PIC 9(1).
001500         10  RQ-W-HUMIDITY            PIC 9(1).
001600         10  RQ-W-SOUND               PIC 9(1).
001700         10  RQ-W-FACILITIES          PIC 9(1).
001800         10  RQ-W-AVAILABILITY        PIC 9(1).
001900     05  RQ-REQ-PROJECTOR          PIC X(1).
002000     05  RQ-MIN-SEATING            PIC 9(4).
002100     05  RQ-REQ-COMPUTERS          PIC X(1).
002200     05  RQ-MIN-ROBOTS             PIC 9(3).
002300     05  RQ-REQ-WHITEBOARD         PIC X(1).
002400     05  RQ-TIME-START             PIC X(19).
002500     05  RQ-TIME-END               PIC X(19).
002600     05  RQ-FILLER                 PIC X(26).
