000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AGGREG.
000400 AUTHOR. J R SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/02/89.
000700 DATE-COMPILED. 07/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          COMBINES A SMALL TABLE OF (SCORE, WEIGHT) PAIRS INTO
001300*          ONE AGGREGATE SCORE FOR THE ROOM-RANKING SUITE. THE
001400*          CALLER SELECTS THE AGGREGATOR (WEIGHTED SUM, WEIGHTED
001500*          PRODUCT, OR THE 70/30 COMBINED BLEND) AND PASSES UP TO
001600*          TEN CRITERION ENTRIES. CALLED OUT OF AHPENG ONCE PER
001700*          HIERARCHY NODE -- THREE TIMES TO ROLL THE LEAVES UP
001800*          INTO COMFORT/HEALTH/USABILITY, AND ONCE MORE TO ROLL
001900*          THOSE THREE UP INTO THE ROOM'S FINAL AHP SCORE.
002000*
002100******************************************************************
002200* CHANGE LOG
002300* 1989-07-02 JRS TICKET RM-0002 INITIAL VERSION -- WEIGHTED SUM   RM0002
002400* AGGREGATOR, CALLED FROM THE OLD COMFORT-INDEX PROTOTYPE.        RM0002
002500* 1991-03-02 JRS TICKET RM-0039 ADDED WEIGHTED-PRODUCT AGGREGATOR RM0039
002600* FOR THE USABILITY BRANCH PILOT.                                 RM0039
002700* 1993-11-19 RHL TICKET RM-0082 ROUNDED ALL COMPUTE STATEMENTS TO RM0082
002800* SIX DECIMALS PER AUDIT FINDING -- SEE SCOREMAP CHANGE LOG SAME  RM0082
002900* TICKET.                                                         RM0082
003000* 1998-09-08 MQT TICKET RM-0233 Y2K REMEDIATION -- NO DATE FIELDS RM0233
003100* IN THIS MODULE, REVIEWED AND SIGNED OFF ONLY.                   RM0233
003200* 2001-02-14 RHL TICKET RM-0318 ADDED THE COMBINED AGGREGATOR     RM0318
003300* (70/30 BLEND OF SUM AND PRODUCT) FOR THE NEW AHP-ENGINE.        RM0318
003400* 2009-05-11 CRA TICKET RM-0517 FLOORED EACH SCORE AT .001 BEFORE RM0517
003500* RAISING TO A WEIGHT IN THE PRODUCT AGGREGATOR -- A ZERO SCORE   RM0517
003600* WAS COLLAPSING THE WHOLE PRODUCT TO ZERO REGARDLESS OF OTHER    RM0517
003700* CRITERIA.                                                       RM0517
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200* WORKING ACCUMULATORS FOR THE SUM AND PRODUCT AGGREGATORS.
005300******************************************************************
005400 01  WS-CALC-FIELDS.
005500     05  WS-WEIGHT-TOTAL        PIC S9V9(6) COMP-3.
005600     05  WS-SUM-ACCUM           PIC S9V9(6) COMP-3.
005700     05  WS-PRODUCT-ACCUM       PIC S9V9(6) COMP-3.
005800     05  WS-COMBINED-ACCUM      PIC S9V9(6) COMP-3.
005900     05  WS-FLOORED-SCORE       PIC S9V9(6) COMP-3.
006000     05  WS-EXPONENT            PIC S9V9(6) COMP-3.
006100     05  FILLER                 PIC X(08).
006200
006300******************************************************************
006400* DUMP-EDIT VIEW OF THE PACKED ACCUMULATORS FOR ABEND READING.
006500******************************************************************
006600 01  WS-CALC-EDIT-AREA REDEFINES WS-CALC-FIELDS.
006700     05  WS-WEIGHT-TOTAL-X      PIC X(05).
006800     05  WS-SUM-ACCUM-X         PIC X(05).
006900     05  WS-PRODUCT-ACCUM-X     PIC X(05).
007000     05  WS-COMBINED-ACCUM-X    PIC X(05).
007100     05  WS-FLOORED-SCORE-X     PIC X(05).
007200     05  WS-EXPONENT-X          PIC X(05).
007300     05  FILLER                 PIC X(08).
007400
007500 01  WS-COUNTERS.
007600     05  WS-CALL-COUNT          PIC S9(7) COMP VALUE ZERO.
007700     05  WS-ENTRY-IDX           PIC S9(4) COMP VALUE ZERO.
007800     05  WS-ZERO-WEIGHT-COUNT   PIC S9(4) COMP VALUE ZERO.
007900 01  WS-COUNTERS-DISPLAY REDEFINES WS-COUNTERS.
008000     05  WS-CALL-COUNT-D        PIC S9(7).
008100     05  WS-ENTRY-IDX-D         PIC S9(4).
008200     05  WS-ZERO-WEIGHT-COUNT-D PIC S9(4).
008300
008400* LAST RETURN CODE SET, KEPT FOR THE ABEND DUMP-EDIT VIEW BELOW
008500* IT -- SAME TWO-VIEW HABIT AS WS-CALC-FIELDS/WS-CALC-EDIT-AREA.
008600 01  WS-LAST-RETURN-AREA.
008700     05  WS-LAST-RETURN-CD      PIC S9(4) COMP VALUE ZERO.
008800     05  FILLER                 PIC X(06).
008900 01  WS-LAST-RETURN-EDIT REDEFINES WS-LAST-RETURN-AREA.
009000     05  WS-LAST-RETURN-CD-X    PIC X(02).
009100     05  FILLER                 PIC X(06).
009200
009300 LINKAGE SECTION.
009400******************************************************************
009500* AG-ENTRY-TBL CARRIES UP TO TEN (SCORE, WEIGHT) PAIRS.  UNUSED
009600* TRAILING ENTRIES MUST BE LEFT AT ZERO WEIGHT BY THE CALLER SO
009700* THEY DROP OUT OF BOTH THE SUM AND THE PRODUCT.
009800******************************************************************
009900 01  AGGREG-PARMS.
010000     05  AG-METHOD-SW           PIC X(1).
010100         88  AG-WEIGHTED-SUM        VALUE "S".
010200         88  AG-WEIGHTED-PRODUCT    VALUE "P".
010300         88  AG-COMBINED            VALUE "C".
010400     05  AG-ENTRY-COUNT         PIC S9(4) COMP.
010500     05  AG-ENTRY-TBL OCCURS 10 TIMES INDEXED BY AG-IDX.
010600         10  AG-SCORE               PIC S9V9(6) COMP-3.
010700         10  AG-WEIGHT              PIC S9V9(6) COMP-3.
010800     05  AG-RESULT-OUT          PIC S9V9(6) COMP-3.
010900     05  AG-RETURN-CD           PIC S9(4) COMP.
011000
011100 PROCEDURE DIVISION USING AGGREG-PARMS.
011200
011300 000-MAINLINE.
011400     ADD 1 TO WS-CALL-COUNT.
011500     MOVE ZERO TO AG-RETURN-CD.
011600     MOVE ZERO TO AG-RESULT-OUT.
011700     IF AG-ENTRY-COUNT = 0
011800         GO TO 000-EXIT.
011900     IF AG-WEIGHTED-SUM
012000         PERFORM 100-WEIGHTED-SUM-RTN THRU 100-EXIT
012100         GO TO 000-EXIT.
012200     IF AG-WEIGHTED-PRODUCT
012300         PERFORM 200-WEIGHTED-PRODUCT-RTN THRU 200-EXIT
012400         GO TO 000-EXIT.
012500     IF AG-COMBINED
012600         PERFORM 300-COMBINED-RTN THRU 300-EXIT
012700         GO TO 000-EXIT.
012800     MOVE 8 TO AG-RETURN-CD.
012900 000-EXIT.
013000     MOVE AG-RETURN-CD TO WS-LAST-RETURN-CD.
013100     GOBACK.
013200
013300******************************************************************
013400* 100-WEIGHTED-SUM-RTN -- S = SUM OF (WEIGHT TIMES SCORE).  IF THE
013500* WEIGHTS DO NOT TOTAL 1 THE RESULT IS RE-NORMALIZED BY DIVIDING
013600* BY THE WEIGHT TOTAL, THE WAY THE OLD COMFORT-INDEX WORK DID IT.
013700******************************************************************
013800 100-WEIGHTED-SUM-RTN.
013900     MOVE ZERO TO WS-SUM-ACCUM WS-WEIGHT-TOTAL.
014000     SET AG-IDX TO 1.
014100     PERFORM 110-SUM-ONE-ENTRY THRU 110-EXIT
014200         VARYING AG-IDX FROM 1 BY 1
014300         UNTIL AG-IDX > AG-ENTRY-COUNT.
014400     IF WS-WEIGHT-TOTAL = 0
014500         GO TO 100-EXIT.
014600     IF WS-WEIGHT-TOTAL = 1
014700         MOVE WS-SUM-ACCUM TO AG-RESULT-OUT
014800         GO TO 100-EXIT.
014900     COMPUTE AG-RESULT-OUT ROUNDED =
015000         WS-SUM-ACCUM / WS-WEIGHT-TOTAL.
015100 100-EXIT.
015200     EXIT.
015300
015400 110-SUM-ONE-ENTRY.
015500     IF AG-WEIGHT (AG-IDX) NOT = 0
015600         COMPUTE WS-SUM-ACCUM ROUNDED =
015700             WS-SUM-ACCUM +
015800             (AG-WEIGHT (AG-IDX) * AG-SCORE (AG-IDX))
015900         ADD AG-WEIGHT (AG-IDX) TO WS-WEIGHT-TOTAL
016000     ELSE
016100         ADD 1 TO WS-ZERO-WEIGHT-COUNT.
016200 110-EXIT.
016300     EXIT.
016400
016500******************************************************************
016600* 200-WEIGHTED-PRODUCT-RTN -- S = PRODUCT OF (MAX(.001,SCORE) TO
016700* THE WEIGHT), OVER ENTRIES WITH A NON-ZERO WEIGHT.  IF THE
016800* WEIGHTS DO NOT TOTAL 1 THE PRODUCT IS RAISED TO 1/TOTAL.
016900******************************************************************
017000 200-WEIGHTED-PRODUCT-RTN.
017100     MOVE 1 TO WS-PRODUCT-ACCUM.
017200     MOVE ZERO TO WS-WEIGHT-TOTAL.
017300     SET AG-IDX TO 1.
017400     PERFORM 210-MULT-ONE-ENTRY THRU 210-EXIT
017500         VARYING AG-IDX FROM 1 BY 1
017600         UNTIL AG-IDX > AG-ENTRY-COUNT.
017700     IF WS-WEIGHT-TOTAL = 0
017800         MOVE ZERO TO AG-RESULT-OUT
017900         GO TO 200-EXIT.
018000     IF WS-WEIGHT-TOTAL = 1
018100         MOVE WS-PRODUCT-ACCUM TO AG-RESULT-OUT
018200         GO TO 200-EXIT.
018300     COMPUTE WS-EXPONENT ROUNDED = 1 / WS-WEIGHT-TOTAL.
018400     COMPUTE AG-RESULT-OUT ROUNDED =
018500         WS-PRODUCT-ACCUM ** WS-EXPONENT.
018600 200-EXIT.
018700     EXIT.
018800
018900 210-MULT-ONE-ENTRY.
019000     IF AG-WEIGHT (AG-IDX) NOT = 0
019100         MOVE AG-SCORE (AG-IDX) TO WS-FLOORED-SCORE
019200         IF WS-FLOORED-SCORE < 0.001
019300             MOVE 0.001 TO WS-FLOORED-SCORE
019400         PERFORM 220-RAISE-TO-WEIGHT THRU 220-EXIT
019500         ADD AG-WEIGHT (AG-IDX) TO WS-WEIGHT-TOTAL.
019600 210-EXIT.
019700     EXIT.
019800
019900* 220-RAISE-TO-WEIGHT -- THE ** OPERATOR TAKES A PACKED-DECIMAL
020000* EXPONENT JUST FINE ON THIS COMPILER AS LONG AS THE BASE IS
020100* POSITIVE, WHICH WS-FLOORED-SCORE ALWAYS IS.
020200 220-RAISE-TO-WEIGHT.
020300     COMPUTE WS-PRODUCT-ACCUM ROUNDED =
020400         WS-PRODUCT-ACCUM *
020500         (WS-FLOORED-SCORE ** AG-WEIGHT (AG-IDX)).
020600 220-EXIT.
020700     EXIT.
020800
020900******************************************************************
021000* 300-COMBINED-RTN -- BLENDS THE WEIGHTED-SUM AND WEIGHTED-PRODUCT
021100* RESULTS 70/30, PER THE 2001 PILOT REQUEST.
021200******************************************************************
021300 300-COMBINED-RTN.
021400     PERFORM 100-WEIGHTED-SUM-RTN THRU 100-EXIT.
021500     MOVE AG-RESULT-OUT TO WS-SUM-ACCUM.
021600     PERFORM 200-WEIGHTED-PRODUCT-RTN THRU 200-EXIT.
021700     MOVE AG-RESULT-OUT TO WS-PRODUCT-ACCUM.
021800     COMPUTE WS-COMBINED-ACCUM ROUNDED =
021900         (0.7 * WS-SUM-ACCUM) + (0.3 * WS-PRODUCT-ACCUM).
022000     MOVE WS-COMBINED-ACCUM TO AG-RESULT-OUT.
022100 300-EXIT.
022200     EXIT.
