000100******************************************************************
000200* ROOMFAC  --  ROOM FACILITY MASTER LAYOUT
000300* COPY MEMBER FOR THE IOT ROOM-SELECTION SYSTEM
000400* ONE RECORD PER CANDIDATE ROOM -- FIXED FACILITY DATA ONLY.
000500* SENSOR READINGS AND CALENDAR EVENTS ARE CARRIED SEPARATELY,
000600* SEE SENSREC AND CALEVT.
000700******************************************************************
000800* CHANGE LOG
000900* 2011-03-02  RHL  TICKET RM-0017  INITIAL LAYOUT                 RM0017
001000* 2014-08-19  RHL  TICKET RM-0204  ADDED ROBOT TRAINING COUNT     RM0204
001100* 2019-11-06  DKP  TICKET RM-0511  WHITEBOARD FLAG ADDED          RM0511
001200******************************************************************
001300 01  RF-ROOM-FACILITY-RECORD.
001400     05  RF-ROOM-NAME              PIC X(20).
001500     05  RF-SEATING-CAP            PIC 9(4).
001600     05  RF-COMPUTERS              PIC 9(4).
001700     05  RF-PROJECTOR              PIC X(1).
001800         88  RF-HAS-PROJECTOR       VALUE "Y".
001900         88  RF-NO-PROJECTOR        VALUE "N".
002000     05  RF-WHITEBOARD             PIC X(1).
002100         88  RF-HAS-WHITEBOARD      VALUE "Y".
002200         88  RF-NO-WHITEBOARD       VALUE "N".
002300     05  RF-ROBOTS                 PIC 9(3).
002400     05  RF-FILLER                 PIC X(47).
